000100*****************************************************                     
000200*  Record Definition For Workpack Task/Requirement   *                    
000300*           Detail File                              *                    
000400*     Input from the Planning extract - no key,      *                    
000500*     arrives in SEQ-NO sequence.                     *                   
000600*****************************************************                     
000700*  File size 194 bytes - fixed by the extract spec,                       
000800*  no spare bytes reserved by Planning.                                   
000900*                                                                         
001000* 14/02/87 RTH - Created.                                                 
001100* 22/07/93 DMO - Tool/spare fields added (WT-TOOL-*               WO0512  
001200*                group) for tool control reporting.               WO0512  
001300*                                                                         
001400 01  WT-Task-Record.                                                      
001500     03  WT-Ac-Wp             PIC X(20).                                  
001600     03  WT-Seq-No            PIC X(08).                                  
001700     03  WT-Title             PIC X(60).                                  
001800     03  WT-Planned-Mins      PIC 9(07).                                  
001900     03  WT-Special-Code      PIC X(12).                                  
002000     03  WT-Start-Date        PIC 9(08).                                  
002100     03  WT-End-Date          PIC 9(08).                                  
002200     03  WT-Tool-Name         PIC X(40).                                  
002300     03  WT-Tool-Type         PIC X(01).                                  
002400     03  WT-Tool-Partno       PIC X(20).                                  
002500     03  WT-Total-Qty         PIC 9(05).                                  
002600     03  WT-Alt-Qty           PIC 9(05).                                  

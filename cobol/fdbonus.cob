000100 FD  BONUS-NORM-FILE                                                      
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 54 CHARACTERS.                                       
000400 COPY "wpbonus.cob".                                                      

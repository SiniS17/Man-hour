000100    SELECT REPORT-FILE                                                    
000200         ASSIGN TO WPREPORT                                               
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Rpt-Status.                                    

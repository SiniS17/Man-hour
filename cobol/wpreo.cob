000100*****************************************************                     
000200*  Record Definition For Reference EO Master         *                    
000300*     (Known/approved engineering order ID list)      *                   
000400*****************************************************                     
000500*  File size 20 bytes.                                                    
000600*                                                                         
000700* 14/02/87 RTH - Created.                                                 
000800*                                                                         
000900 01  RE-Eo-Record.                                                        
001000     03  RE-Eo-Id               PIC X(20).                                

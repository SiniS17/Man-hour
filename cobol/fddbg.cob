000100 FD  DEBUG-FILE                                                           
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 132 CHARACTERS.                                      
000400*                                                                         
000500 01  WP-Debug-Line.                                                       
000600     03  WP-Debug-Text          PIC X(131).                               
000700     03  FILLER                 PIC X(001).                               

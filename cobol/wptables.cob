000100*****************************************************                     
000200*  Compiled-In Rule Tables For Workpack Man-Hour      *                   
000300*    Analysis. Copied into WPANLYS and WSA01.         *                   
000400*  These were driven from Planning's settings.ini     *                   
000500*  until 1993 - now fixed here after too many bad      *                  
000600*  runs from a mistyped ini file out in the hangar.    *                  
000700*****************************************************                     
000800* 14/02/87 RTH - Created, values from Planning spec.                      
000900* 09/11/93 DMO - Fixed-table conversion from ini file.            WO0560  
001000* 03/12/98 PJL - Y2K: table unaffected, dates already             WO1998  
001100*                CCYYMMDD - reviewed, no change needed.           WO1998  
001200* 21/05/07 SAM - Skip-code table widened to 10 entries.           WO2241  
001300*                                                                         
001400 01  WP-Seq-Rule-Table.                                                   
001500     03  WP-Seq-Rule-Entry OCCURS 4 TIMES                                 
001600                           INDEXED BY WP-Seq-Ix.                          
001700         05  WP-Seq-Prefix        PIC X(04).                              
001800         05  WP-Seq-Mapping       PIC X(06).                              
001900         05  WP-Seq-Method        PIC X(01).                              
002000         05  WP-Seq-Coeff         PIC S9(3)V99 COMP-3.                    
002100*                                                                         
002200 01  WP-Seq-Defaults.                                                     
002300     03  WP-Seq-Default-Mapping  PIC X(06)    VALUE "TRUE  ".             
002400     03  WP-Seq-Default-Method   PIC X(01)    VALUE "/".                  
002500     03  WP-Seq-Default-Coeff    PIC S9(3)V99 COMP-3 VALUE 1.00.          
002600*                                                                         
002700 01  WP-Skip-Code-Table.                                                  
002800     03  WP-Skip-Code-Count      PIC 99       COMP VALUE 2.               
002900     03  WP-Skip-Code-Entry OCCURS 10 TIMES                               
003000                            INDEXED BY WP-Skip-Ix.                        
003100         05  WP-Skip-Code         PIC X(08).                              
003200*                                                                         
003300 01  WP-Skip-Coeff                PIC S9(3)V99 COMP-3 VALUE 1.00.         
003400 01  WP-Eo-Prefix                 PIC X(02)    VALUE "EO".                
003500 01  WP-High-Mhrs-Threshold       PIC S9(5)V99 COMP-3 VALUE 16.00.        
003600 01  WP-Hours-Per-Shift           PIC S9(3)V99 COMP-3 VALUE 8.00.         
003700 01  WP-Debug-Sample-Size         PIC 99       COMP VALUE 5.              
003800 01  WP-No-Code-Literal           PIC X(12)    VALUE "(No Code)".         

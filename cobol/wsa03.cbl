000100*****************************************************                     
000200*                                                   *                     
000300*        DATE VALIDATION / WORKPACK DAY-COUNT       *                     
000400*                                                   *                     
000500*****************************************************                     
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.     WSA03.                                                   
000800 AUTHOR.         R T HASKINS.                                             
000900 INSTALLATION.   CONDOR AIRMOTIVE - DATA PROCESSING DEPT.                 
001000 DATE-WRITTEN.   25/03/1987.                                              
001100 DATE-COMPILED.                                                           
001200 SECURITY.       CONDOR AIRMOTIVE INTERNAL USE ONLY.                      
001300*                                                                         
001400* REMARKS.       Validates the workpack START/END dates carried on        
001500*                the first task record and, when both are good,           
001600*                returns the inclusive calendar day count used to         
001700*                drive the per-day averages on the man-hour               
001800*                report.                                                  
001900*                A bad or backwards date pair is not an abend - it        
002000*                simply switches the per-day section of the report        
002100*                off, per Engineering's original request.                 
002200*                                                                         
002300* CALLED BY.     WPANLYS.                                                 
002400* LINKAGE.       WP-Map03-Ws (copybook WSMP03).                           
002500*                                                                         
002600* FUNCTIONS USED.    None - Julian day number built by hand, see          
002700*                    0300-CALC-JDN.  No vendor date intrinsics            
002800*                    used anywhere in this suite - WPANLYS runs           
002900*                    on sites still on the 1987 run-time.                 
003000* CALLED MODULES.    None.                                                
003100*                                                                         
003200* CHANGES.                                                                
003300* 25/03/87 RTH - Created for WPANLYS man-hour analysis job.       WO0032  
003400* 11/09/89 RTH - Day-in-month table was one short for April,      WO0210  
003500*                June, September, November - corrected.           WO0210  
003600* 19/07/90 DMO - Compiler moved to COBOL-85 - unpack now via      WO0340  
003700*                the WSMP03 redefines instead of UNSTRING.        WO0340  
003800* 30/03/94 DMO - Leap year test widened to the full 400/100/4     WO0622  
003900*                rule - 1900 had been wrongly treated as leap.    WO0622  
004000* 03/12/98 PJL - Y2K REVIEW: dates already carried CCYYMMDD,      WO1998  
004100*                century is never assumed.  Signed off.           WO1998  
004200* 21/05/07 SAM - WP03-Days widened to S9(5) for long overhaul     WO2241  
004300*                packs running past a year.                       WO2241  
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 COPY "envdiv.cob".                                                       
004700 INPUT-OUTPUT SECTION.                                                    
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*                                                                         
005100 01  WS03-Switches.                                                       
005200     03  WS03-Leap-Sw          PIC X(01)    VALUE "N".                    
005300         88  WS03-Is-Leap                   VALUE "Y".                    
005400*                                                                         
005500* Days-in-month table, February carried as 28 - the leap day              
005600* is added on separately in 0200-VALIDATE-ONE when required.              
005700*                                                                         
005800 01  WS03-Month-Table.                                                    
005900     03  FILLER                PIC X(02)    VALUE "31".                   
006000     03  FILLER                PIC X(02)    VALUE "28".                   
006100     03  FILLER                PIC X(02)    VALUE "31".                   
006200     03  FILLER                PIC X(02)    VALUE "30".                   
006300     03  FILLER                PIC X(02)    VALUE "31".                   
006400     03  FILLER                PIC X(02)    VALUE "30".                   
006500     03  FILLER                PIC X(02)    VALUE "31".                   
006600     03  FILLER                PIC X(02)    VALUE "31".                   
006700     03  FILLER                PIC X(02)    VALUE "30".                   
006800     03  FILLER                PIC X(02)    VALUE "31".                   
006900     03  FILLER                PIC X(02)    VALUE "30".                   
007000     03  FILLER                PIC X(02)    VALUE "31".                   
007100 01  WS03-Month-Days REDEFINES WS03-Month-Table.                          
007200     03  WS03-Days-In-Mon      PIC 99       OCCURS 12                     
007300                                INDEXED BY WS03-Mon-Ix.                   
007400*                                                                         
007500 01  WS03-Work-Date.                                                      
007600     03  WS03-Wk-Yyyy          PIC 9(04)    COMP-3.                       
007700     03  WS03-Wk-Mm            PIC 9(02)    COMP-3.                       
007800     03  WS03-Wk-Dd            PIC 9(02)    COMP-3.                       
007900     03  WS03-Wk-Ok-Sw         PIC X(01).                                 
008000         88  WS03-Wk-Ok                     VALUE "Y".                    
008100     03  WS03-Wk-Max-Dd        PIC 99       COMP-3.                       
008200*                                                                         
008300* Byte-mapped view of the work date block, left over from the             
008400* old 3270 debug screen that used to DISPLAY this area a field            
008500* at a time while chasing the 1989 month-table fault.                     
008600*                                                                         
008700 01  WS03-Work-Date-Chars REDEFINES WS03-Work-Date                        
008800                                PIC X(10).                                
008900*                                                                         
009000* Julian day number work fields - classic civil-calendar to               
009100* Julian conversion, all arithmetic kept as integer DIVIDE/               
009200* GIVING so truncation matches the textbook formula exactly.              
009300*                                                                         
009400 01  WS03-Jdn-Calc.                                                       
009500     03  WS03-Jc-A             PIC S9(7)    COMP-3.                       
009600     03  WS03-Jc-Y             PIC S9(7)    COMP-3.                       
009700     03  WS03-Jc-M             PIC S9(7)    COMP-3.                       
009800     03  WS03-Jc-T1            PIC S9(9)    COMP-3.                       
009900     03  WS03-Jc-T2            PIC S9(9)    COMP-3.                       
010000     03  WS03-Jc-T3            PIC S9(9)    COMP-3.                       
010100     03  WS03-Jc-T4            PIC S9(9)    COMP-3.                       
010200     03  WS03-Jc-Jdn           PIC S9(9)    COMP-3.                       
010300 01  WS03-Jdn-Calc-Chars REDEFINES WS03-Jdn-Calc                          
010400                                PIC X(37).                                
010500*                                                                         
010600 01  WS03-Jdn-Start            PIC S9(9)    COMP-3.                       
010700 01  WS03-Jdn-End              PIC S9(9)    COMP-3.                       
010800*                                                                         
010900 LINKAGE SECTION.                                                         
011000 COPY "wsmp03.cob".                                                       
011100*                                                                         
011200 PROCEDURE DIVISION USING WP-Map03-Ws.                                    
011300*                                                                         
011400 0000-MAIN.                                                               
011500     MOVE     "N" TO WP03-Valid-Flag.                                     
011600     MOVE     ZERO TO WP03-Days.                                          
011700*                                                                         
011800     IF       WP03-Start-Date NOT NUMERIC                                 
011900           OR WP03-End-Date   NOT NUMERIC                                 
012000           OR WP03-Start-Date = ZERO                                      
012100           OR WP03-End-Date   = ZERO                                      
012200              GO TO 0000-EXIT.                                            
012300*                                                                         
012400     MOVE     WP03-Start-Yyyy TO WS03-Wk-Yyyy.                            
012500     MOVE     WP03-Start-Mm   TO WS03-Wk-Mm.                              
012600     MOVE     WP03-Start-Dd   TO WS03-Wk-Dd.                              
012700     PERFORM  0200-VALIDATE-ONE THRU 0200-EXIT.                           
012800     IF       NOT WS03-Wk-Ok                                              
012900              GO TO 0000-EXIT.                                            
013000     PERFORM  0300-CALC-JDN THRU 0300-EXIT.                               
013100     MOVE     WS03-Jc-Jdn TO WS03-Jdn-Start.                              
013200*                                                                         
013300     MOVE     WP03-End-Yyyy TO WS03-Wk-Yyyy.                              
013400     MOVE     WP03-End-Mm   TO WS03-Wk-Mm.                                
013500     MOVE     WP03-End-Dd   TO WS03-Wk-Dd.                                
013600     PERFORM  0200-VALIDATE-ONE THRU 0200-EXIT.                           
013700     IF       NOT WS03-Wk-Ok                                              
013800              GO TO 0000-EXIT.                                            
013900     PERFORM  0300-CALC-JDN THRU 0300-EXIT.                               
014000     MOVE     WS03-Jc-Jdn TO WS03-Jdn-End.                                
014100*                                                                         
014200     IF       WS03-Jdn-End < WS03-Jdn-Start                               
014300              GO TO 0000-EXIT.                                            
014400*                                                                         
014500     COMPUTE  WP03-Days = WS03-Jdn-End - WS03-Jdn-Start + 1.              
014600     MOVE     "Y" TO WP03-Valid-Flag.                                     
014700*                                                                         
014800 0000-EXIT.                                                               
014900     EXIT PROGRAM.                                                        
015000*                                                                         
015100*--------------------------------------------------                       
015200* Range-check one broken-out date (WS03-Wk-Yyyy/Mm/Dd).                   
015300* Sets WS03-Wk-Ok-Sw to Y when the date is a real calendar                
015400* date, N otherwise.  Leap year is tested here so the                     
015500* February entry in WS03-Month-Table can be adjusted by one.              
015600*--------------------------------------------------                       
015700 0200-VALIDATE-ONE.                                                       
015800     MOVE     "N" TO WS03-Wk-Ok-Sw.                                       
015900     MOVE     "N" TO WS03-Leap-Sw.                                        
016000*                                                                         
016100     IF       WS03-Wk-Mm < 1 OR > 12                                      
016200              GO TO 0200-EXIT.                                            
016300*                                                                         
016400     DIVIDE   WS03-Wk-Yyyy BY 400 GIVING WS03-Jc-T1                       
016500                                  REMAINDER WS03-Jc-T2.                   
016600     IF       WS03-Jc-T2 = ZERO                                           
016700              SET WS03-Is-Leap TO TRUE                                    
016800     ELSE                                                                 
016900              DIVIDE WS03-Wk-Yyyy BY 100 GIVING WS03-Jc-T1                
017000                                  REMAINDER WS03-Jc-T2                    
017100              IF     WS03-Jc-T2 = ZERO                                    
017200                     SET WS03-Leap-Sw TO "N"                              
017300              ELSE                                                        
017400                     DIVIDE WS03-Wk-Yyyy BY 4 GIVING WS03-Jc-T1           
017500                                  REMAINDER WS03-Jc-T2                    
017600                     IF     WS03-Jc-T2 = ZERO                             
017700                            SET WS03-Is-Leap TO TRUE.                     
017800*                                                                         
017900     SET      WS03-Mon-Ix TO WS03-Wk-Mm.                                  
018000     MOVE     WS03-Days-In-Mon (WS03-Mon-Ix) TO WS03-Wk-Max-Dd.           
018100     IF       WS03-Wk-Mm = 2 AND WS03-Is-Leap                             
018200              ADD 1 TO WS03-Wk-Max-Dd.                                    
018300*                                                                         
018400     IF       WS03-Wk-Dd >= 1 AND WS03-Wk-Dd <= WS03-Wk-Max-Dd            
018500              SET WS03-Wk-Ok TO TRUE.                                     
018600*                                                                         
018700 0200-EXIT.                                                               
018800     EXIT.                                                                
018900*                                                                         
019000*--------------------------------------------------                       
019100* Civil date to Julian day number - the standard hand                     
019200* formula, evaluated with truncating integer DIVIDE so                    
019300* it agrees with the textbook algorithm step for step.                    
019400*--------------------------------------------------                       
019500 0300-CALC-JDN.                                                           
019600     IF       WS03-Wk-Mm > 2                                              
019700              MOVE WS03-Wk-Mm TO WS03-Jc-M                                
019800              MOVE WS03-Wk-Yyyy TO WS03-Jc-Y                              
019900     ELSE                                                                 
020000              ADD  12 TO WS03-Wk-Mm GIVING WS03-Jc-M                      
020100              COMPUTE WS03-Jc-Y = WS03-Wk-Yyyy - 1.                       
020200*                                                                         
020300     DIVIDE   WS03-Jc-Y BY 100 GIVING WS03-Jc-A.                          
020400     DIVIDE   WS03-Jc-A BY 4 GIVING WS03-Jc-T1.                           
020500*                                                                         
020600     COMPUTE  WS03-Jc-T2 = (365.25 * WS03-Jc-Y).                          
020700     COMPUTE  WS03-Jc-T3 = (30.6001 * (WS03-Jc-M + 1)).                   
020800     COMPUTE  WS03-Jc-T4 = 2 - WS03-Jc-A + WS03-Jc-T1.                    
020900*                                                                         
021000     COMPUTE  WS03-Jc-Jdn = WS03-Jc-T2 + WS03-Jc-T3                       
021100                           + WS03-Wk-Dd + 1720994                         
021200                           + WS03-Jc-T4.                                  
021300*                                                                         
021400 0300-EXIT.                                                               
021500     EXIT.                                                                

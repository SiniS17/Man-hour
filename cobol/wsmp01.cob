000100*****************************************************                     
000200*  Linkage Copybook - WSA01 (Seq Rule / Task-ID       *                   
000300*    Extraction).  Copied into WPANLYS working-        *                  
000400*    storage (to build the call args) and into         *                  
000500*    WSA01's own linkage section - so both sides        *                 
000600*    always agree on layout.                           *                  
000700*****************************************************                     
000800* 18/03/87 RTH - Created.                                                 
000900*                                                                         
001000 01  WP-Map01-Ws.                                                         
001100     03  WP01-Seq-No              PIC X(08).                              
001200     03  WP01-Title               PIC X(60).                              
001300     03  WP01-Mapping             PIC X(06).                              
001400     03  WP01-Method              PIC X(01).                              
001500     03  WP01-Coefficient         PIC S9(3)V99 COMP-3.                    
001600     03  WP01-Task-Id             PIC X(20).                              

000100*****************************************************                     
000200*  Linkage Copybook - WSA03 (Date Validation / Work-  *                   
000300*    pack Day-Count).  Shared between WPANLYS and      *                  
000400*    WSA03.                                             *                 
000500*****************************************************                     
000600* 25/03/87 RTH - Created.                                                 
000700* 19/07/90 DMO - Added Yyyy/Mm/Dd redefines of the two dates so           
000800*                WSA03 can unpack without reference modification          
000900*                against a non-group item.                                
001000*                                                                         
001100 01  WP-Map03-Ws.                                                         
001200     03  WP03-Start-Date           PIC 9(08).                             
001300     03  WP03-Start-Date-R REDEFINES WP03-Start-Date.                     
001400         05  WP03-Start-Yyyy       PIC 9(04).                             
001500         05  WP03-Start-Mm         PIC 9(02).                             
001600         05  WP03-Start-Dd         PIC 9(02).                             
001700     03  WP03-End-Date             PIC 9(08).                             
001800     03  WP03-End-Date-R REDEFINES WP03-End-Date.                         
001900         05  WP03-End-Yyyy         PIC 9(04).                             
002000         05  WP03-End-Mm           PIC 9(02).                             
002100         05  WP03-End-Dd           PIC 9(02).                             
002200     03  WP03-Valid-Flag           PIC X(01).                             
002300     03  WP03-Days                 PIC S9(5)    COMP-3.                   

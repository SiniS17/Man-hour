000100 FD  AC-TYPE-FILE                                                         
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 20 CHARACTERS.                                       
000400 COPY "wpactyp.cob".                                                      

000100    SELECT BONUS-NORM-FILE                                                
000200         ASSIGN TO BONUSNRM                                               
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Bonus-Status.                                  

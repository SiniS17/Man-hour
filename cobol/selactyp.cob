000100    SELECT AC-TYPE-FILE                                                   
000200         ASSIGN TO ACTYPE                                                 
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Actyp-Status.                                  

000100*****************************************************                     
000200*  Record Definition For Bonus-Hours Norm File        *                   
000300*     Several norm sources accumulate into this one   *                   
000400*     extract, keyed by Ac-Type / Wp-Type.             *                  
000500*****************************************************                     
000600*  File size 54 bytes.                                                    
000700*                                                                         
000800* 14/02/87 RTH - Created.                                                 
000900* 09/11/93 DMO - Two-component hours split (was one               WO0560  
001000*                field) to match Planning's new norm form.        WO0560  
001100*                                                                         
001200 01  BN-Bonus-Record.                                                     
001300     03  BN-Source              PIC X(20).                                
001400     03  BN-Ac-Type             PIC X(10).                                
001500     03  BN-Wp-Type             PIC X(10).                                
001600     03  BN-Hours-1             PIC S9(5)V99.                             
001700     03  BN-Hours-2             PIC S9(5)V99.                             

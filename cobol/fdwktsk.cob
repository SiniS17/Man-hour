000100 FD  WORKPACK-TASK-FILE                                                   
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 194 CHARACTERS.                                      
000400 COPY "wpwktsk.cob".                                                      

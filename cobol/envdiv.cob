000100*****************************************************                     
000200*    Shared Environment Division Entries             *                    
000300*    Workpack Man-Hour Analysis Suite                 *                   
000400*****************************************************                     
000500* Used by WPANLYS, WSA01, WSA02, WSA03.                                   
000600*                                                                         
000700* 14/02/87 RTH - Created for WPANLYS start of day.                        
000800* 09/11/93 DMO - Added WO-PRINT-SW for proof runs.                        
000900* 03/12/98 PJL - Y2K: no date switches changed, dates             WO1998  
001000*                already carried as CCYYMMDD throughout.          WO1998  
001100* 21/05/07 SAM - Added UPSI-1 debug-sample suppress switch.               
001200*                                                                         
001300 CONFIGURATION SECTION.                                                   
001400 SPECIAL-NAMES.                                                           
001500     C01 IS TOP-OF-FORM                                                   
001600     CLASS WP-NUMERIC-CLASS IS "0123456789"                               
001700     SWITCH-1 IS WO-PRINT-SW                                              
001800         ON STATUS IS WO-PRINT-PROOF                                      
001900         OFF STATUS IS WO-PRINT-FINAL                                     
002000     SWITCH-2 IS WO-DEBUG-SW                                              
002100         ON STATUS IS WO-DEBUG-ON                                         
002200         OFF STATUS IS WO-DEBUG-OFF.                                      

000100*****************************************************                     
000200*                                                   *                     
000300*        TIME CONVERSION UTILITY                    *                     
000400*        (Minutes / Hours / Clock Format)           *                     
000500*                                                   *                     
000600*****************************************************                     
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID.     WSA02.                                                   
000900 AUTHOR.         R T HASKINS.                                             
001000 INSTALLATION.   CONDOR AIRMOTIVE - DATA PROCESSING DEPT.                 
001100 DATE-WRITTEN.   11/03/1987.                                              
001200 DATE-COMPILED.                                                           
001300 SECURITY.       CONDOR AIRMOTIVE INTERNAL USE ONLY.                      
001400*                                                                         
001500* REMARKS.       Converts planned/adjusted effort between whole           
001600*                minutes and decimal hours, and formats decimal           
001700*                hours as a HH:MM clock string for the man-hour           
001800*                analysis report.  Called by WPANLYS.                     
001900*                                                                         
002000* CALLED BY.     WPANLYS.                                                 
002100* LINKAGE.       WP-Map02-Ws (copybook WSMP02).                           
002200*                                                                         
002300* FUNCTIONS USED.    None - see WO1987 note below.                        
002400* CALLED MODULES.    None.                                                
002500*                                                                         
002600* CHANGES.                                                                
002700* 11/03/87 RTH - Created for WPANLYS man-hour analysis job.       WO0031  
002800* 02/02/88 RTH - Corrected HH:MM pad when hours exactly zero.     WO0077  
002900* 19/07/90 DMO - Compiler moved to COBOL-85 - now uses            WO0340  
003000*                reference modification in place of the old       WO0340  
003100*                UNSTRING-based digit peeling.                    WO0340  
003200* 14/05/93 DMO - Negative hours (bad Planning extract) now        WO0501  
003300*                forced to 00:00 rather than abending.            WO0501  
003400* 03/12/98 PJL - Y2K REVIEW: no date fields in this module,       WO1998  
003500*                no change required.  Signed off.                 WO1998  
003600* 21/05/07 SAM - Re-pointed WP02-Clock to 8 bytes to allow for    WO2241  
003700*                workpack totals running past 999 hours.          WO2241  
003800* 16/09/19 SAM - Tidy - removed dead WS-Swap field left over      WO3109  
003900*                from the old UNSTRING version.                   WO3109  
004000* 11/03/22 SAM - Total-Mins/Hh-Num/Mm-Num pulled out of the       WO2310  
004100*                work area as independent 77-levels, the way      WO2310  
004200*                Haskins always carried a scratch register -      WO2310  
004300*                see the old MAPS01 Q/Y/Z/Base fields.            WO2310  
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 COPY "envdiv.cob".                                                       
004700 INPUT-OUTPUT SECTION.                                                    
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*                                                                         
005100* Scratch arithmetic registers for the minutes/hours split -              
005200* independent 77-level items, not buried in a group, matching             
005300* the shop's own habit for a transient working number.                    
005400*                                                                         
005500 77  WS02-Total-Mins           PIC S9(7)    COMP-3.                       
005600 77  WS02-Hh-Num               PIC S9(5)    COMP-3.                       
005700 77  WS02-Mm-Num               PIC S9(3)    COMP-3.                       
005800*                                                                         
005900 01  WS02-Work-Area.                                                      
006000     03  WS02-Hh-Edit          PIC Z(4)9.                                 
006100     03  WS02-Hh-Chars REDEFINES WS02-Hh-Edit.                            
006200         05  WS02-Hh-Char      PIC X       OCCURS 5                       
006300                                INDEXED BY WS02-Hh-Ix.                    
006400     03  WS02-Mm-Edit          PIC Z9.                                    
006500     03  WS02-Mm-Chars REDEFINES WS02-Mm-Edit.                            
006600         05  WS02-Mm-Char      PIC X       OCCURS 2                       
006700                                INDEXED BY WS02-Mm-Ix.                    
006800*                                                                         
006900 01  WS02-Clock-Build.                                                    
007000     03  WS02-Clock-Hh         PIC X(05)    VALUE SPACES.                 
007100     03  WS02-Clock-Colon      PIC X(01)    VALUE ":".                    
007200     03  WS02-Clock-Mm         PIC X(02)    VALUE "00".                   
007300 01  WS02-Clock-Flat REDEFINES WS02-Clock-Build                           
007400                                PIC X(08).                                
007500*                                                                         
007600 LINKAGE SECTION.                                                         
007700 COPY "wsmp02.cob".                                                       
007800*                                                                         
007900 PROCEDURE DIVISION USING WP-Map02-Ws.                                    
008000*                                                                         
008100 0000-MAIN.                                                               
008200     IF       WP02-Function = "M2H"                                       
008300              PERFORM 0100-MINUTES-TO-HOURS THRU 0100-EXIT                
008400              GO TO 0000-EXIT.                                            
008500     IF       WP02-Function = "H2C"                                       
008600              PERFORM 0200-HOURS-TO-CLOCK THRU 0200-EXIT                  
008700              GO TO 0000-EXIT.                                            
008800     MOVE     ZERO TO WP02-Hours.                                         
008900*                                                                         
009000 0000-EXIT.                                                               
009100     EXIT PROGRAM.                                                        
009200*                                                                         
009300*--------------------------------------------------                       
009400* Minutes --> Hours, exact to 2 decimals.                                 
009500*--------------------------------------------------                       
009600 0100-MINUTES-TO-HOURS.                                                   
009700     IF       WP02-Minutes NOT NUMERIC                                    
009800              MOVE ZERO TO WP02-Hours                                     
009900              GO TO 0100-EXIT.                                            
010000     COMPUTE  WP02-Hours ROUNDED = WP02-Minutes / 60.                     
010100*                                                                         
010200 0100-EXIT.                                                               
010300     EXIT.                                                                
010400*                                                                         
010500*--------------------------------------------------                       
010600* Hours --> HH:MM, zero padded to 2 digits minimum,                       
010700* negative hours forced to 00:00 (bad extract data).                      
010800*--------------------------------------------------                       
010900 0200-HOURS-TO-CLOCK.                                                     
011000     IF       WP02-Hours < ZERO                                           
011100              MOVE "00:00   " TO WP02-Clock                               
011200              GO TO 0200-EXIT.                                            
011300*                                                                         
011400     COMPUTE  WS02-Total-Mins ROUNDED = WP02-Hours * 60.                  
011500     DIVIDE   WS02-Total-Mins BY 60 GIVING WS02-Hh-Num                    
011600                                 REMAINDER WS02-Mm-Num.                   
011700     MOVE     WS02-Hh-Num TO WS02-Hh-Edit.                                
011800     MOVE     WS02-Mm-Num TO WS02-Mm-Edit.                                
011900     INSPECT  WS02-Mm-Edit REPLACING LEADING SPACE BY ZERO.               
012000     MOVE     WS02-Mm-Edit TO WS02-Clock-Mm.                              
012100     MOVE     WS02-Hh-Edit TO WS02-Clock-Hh.                              
012200*                                                                         
012300*    Scan the zero-suppressed edit field for the first                    
012400*    significant digit - if none found in positions 1-4                   
012500*    the value is single digit and needs a forced zero                    
012600*    at position 4 to keep the HH part 2 digits minimum.                  
012700*                                                                         
012800     SET      WS02-Hh-Ix TO 1.                                            
012900     PERFORM  0210-SCAN-HH THRU 0210-EXIT                                 
013000              UNTIL WS02-Hh-Ix > 4                                        
013100                 OR WS02-Hh-Char (WS02-Hh-Ix) NOT = SPACE.                
013200*                                                                         
013300     IF       WS02-Hh-Ix > 4                                              
013400              MOVE "0" TO WS02-Clock-Hh (4:1).                            
013500*                                                                         
013600     MOVE     WS02-Clock-Flat TO WP02-Clock.                              
013700*                                                                         
013800 0200-EXIT.                                                               
013900     EXIT.                                                                
014000*                                                                         
014100 0210-SCAN-HH.                                                            
014200     CONTINUE.                                                            
014300*                                                                         
014400 0210-EXIT.                                                               
014500     EXIT.                                                                

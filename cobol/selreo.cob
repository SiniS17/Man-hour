000100    SELECT REFERENCE-EO-FILE                                              
000200         ASSIGN TO REFEO                                                  
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Reo-Status.                                    

000100    SELECT DEBUG-FILE                                                     
000200         ASSIGN TO WPDEBUG                                                
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Dbg-Status.                                    

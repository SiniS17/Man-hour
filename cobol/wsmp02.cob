000100*****************************************************                     
000200*  Linkage Copybook - WSA02 (Time Conversion).        *                   
000300*    Shared between WPANLYS and WSA02.                 *                  
000400*****************************************************                     
000500* 11/03/87 RTH - Created.                                                 
000600*                                                                         
000700 01  WP-Map02-Ws.                                                         
000800     03  WP02-Function             PIC X(03).                             
000900     03  WP02-Minutes              PIC 9(7).                              
001000     03  WP02-Hours                PIC S9(5)V99 COMP-3.                   
001100     03  WP02-Clock                PIC X(08).                             

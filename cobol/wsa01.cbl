000100*****************************************************                     
000200*                                                   *                     
000300*        SEQ RULE LOOKUP / TASK-ID EXTRACTION       *                     
000400*                                                   *                     
000500*****************************************************                     
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.     WSA01.                                                   
000800 AUTHOR.         R T HASKINS.                                             
000900 INSTALLATION.   CONDOR AIRMOTIVE - DATA PROCESSING DEPT.                 
001000 DATE-WRITTEN.   18/03/1987.                                              
001100 DATE-COMPILED.                                                           
001200 SECURITY.       CONDOR AIRMOTIVE INTERNAL USE ONLY.                      
001300*                                                                         
001400* REMARKS.       Given a workpack task's SEQ-NO and TITLE, looks          
001500*                up the SEQ-prefix rule (mapping, ID method and           
001600*                effort coefficient), extracts the task ID from           
001700*                the title by that method, and applies the skip-          
001800*                coefficient override for AIPC/NRC type codes.            
001900*                Used by both the main man-hour pass and the              
002000*                tool-control pass in WPANLYS, so the extraction          
002100*                logic lives in one place only.                           
002200*                                                                         
002300* CALLED BY.     WPANLYS.                                                 
002400* LINKAGE.       WP-Map01-Ws (copybook WSMP01).                           
002500*                                                                         
002600* FUNCTIONS USED.    None.  Substring search done with INSPECT            
002700*                    TALLYING FOR ALL against a trimmed operand -         
002800*                    no vendor CONTAINS or TRIM intrinsic exists          
002900*                    on the 1987 run-time this suite targets.             
003000* CALLED MODULES.    None.                                                
003100*                                                                         
003200* CHANGES.                                                                
003300* 18/03/87 RTH - Created for WPANLYS man-hour analysis job.       WO0033  
003400* 02/06/88 RTH - SEQ prefix 4 added (engine strip jobs bill       WO0091  
003500*                at double coefficient, method is dash-type).     WO0091  
003600* 09/11/93 DMO - Rule values now loaded from WPTABLES rather      WO0560  
003700*                than read from the old Planning ini file.        WO0560  
003800* 14/05/96 DMO - Skip-code override widened from a single         WO0780  
003900*                hard-coded AIPC test to a full table scan,       WO0780  
004000*                NRC added at Q.A.'s request.                     WO0780  
004100* 03/12/98 PJL - Y2K REVIEW: no date fields in this module,       WO1998  
004200*                no change required.  Signed off.                 WO1998  
004300* 21/05/07 SAM - Tables-loaded switch added so the rule and       WO2241  
004400*                skip tables are only moved in once per run       WO2241  
004500*                rather than on every one of the 40,000-odd       WO2241  
004600*                calls a big overhaul pack can generate.          WO2241  
004700* 11/03/22 SAM - Rule-table lookup changed to SEARCH against      WO2309  
004800*                WP-Seq-Rule-Entry - same idiom as the old        WO2309  
004900*                MAPS09 check-digit routine, easier for the       WO2309  
005000*                next programmer to follow than the home-grown    WO2309  
005100*                PERFORM VARYING it replaces.                     WO2309  
005200*                                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400 COPY "envdiv.cob".                                                       
005500 INPUT-OUTPUT SECTION.                                                    
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900 01  WS01-Switches.                                                       
006000     03  WS01-Tables-Loaded-Sw PIC X(01)    VALUE "N".                    
006100         88  WS01-Tables-Loaded             VALUE "Y".                    
006200     03  FILLER                PIC X(01)    VALUE SPACE.                  
006300*                                                                         
006400 COPY "wptables.cob".                                                     
006500*                                                                         
006600* Scratch copy of the incoming SEQ-NO, redefined as a character           
006700* table so the position of the first "." can be found without             
006800* a vendor search intrinsic.                                              
006900*                                                                         
007000 01  WS01-Seq-Work             PIC X(08).                                 
007100 01  WS01-Seq-Chars REDEFINES WS01-Seq-Work.                              
007200     03  WS01-Seq-Char         PIC X       OCCURS 8                       
007300                                INDEXED BY WS01-Seq-Ix.                   
007400 01  WS01-Prefix-Work          PIC X(04)    VALUE SPACES.                 
007500*                                                                         
007600* Scratch copy of the incoming TITLE, redefined the same way so           
007700* the first "(" (dash-method) or "/" (slash-method) can be found.         
007800*                                                                         
007900 01  WS01-Title-Work           PIC X(60).                                 
008000 01  WS01-Title-Chars REDEFINES WS01-Title-Work.                          
008100     03  WS01-Title-Char       PIC X       OCCURS 60                      
008200                                INDEXED BY WS01-Title-Ix.                 
008300*                                                                         
008400* Scratch copy of the extracted ID, upper-cased for the skip              
008500* test.  Redefined purely so the trimmed-length scan used on              
008600* the skip codes below can be reused on this field as well.               
008700*                                                                         
008800 01  WS01-Id-Work              PIC X(20).                                 
008900 01  WS01-Id-Chars REDEFINES WS01-Id-Work.                                
009000     03  WS01-Id-Char          PIC X       OCCURS 20                      
009100                                INDEXED BY WS01-Id-Ix.                    
009200 01  WS01-Skip-Work            PIC X(08).                                 
009300*                                                                         
009400* Scratch arithmetic counters - carried as independent 77-level           
009500* items rather than buried in a group, the way Haskins always             
009600* set out his loop and length counters (see MAPS09's A/Y/Z).              
009700*                                                                         
009800 77  WS01-Title-Last           PIC 99       COMP.                         
009900 77  WS01-Skip-Last            PIC 99       COMP.                         
010000 77  WS01-Skip-Tally           PIC 99       COMP.                         
010100*                                                                         
010200 LINKAGE SECTION.                                                         
010300 COPY "wsmp01.cob".                                                       
010400*                                                                         
010500 PROCEDURE DIVISION USING WP-Map01-Ws.                                    
010600*                                                                         
010700 0000-MAIN.                                                               
010800     IF       NOT WS01-Tables-Loaded                                      
010900              PERFORM 0010-LOAD-TABLES THRU 0010-EXIT.                    
011000     PERFORM  0100-FIND-SEQ-PREFIX THRU 0100-EXIT.                        
011100     PERFORM  0200-LOOKUP-SEQ-RULE THRU 0200-EXIT.                        
011200     PERFORM  0300-EXTRACT-TASK-ID THRU 0300-EXIT.                        
011300     PERFORM  0400-APPLY-SKIP-OVERRIDE THRU 0400-EXIT.                    
011400*                                                                         
011500 0000-EXIT.                                                               
011600     EXIT PROGRAM.                                                        
011700*                                                                         
011800*--------------------------------------------------                       
011900* Compiled-in rule and skip tables, moved in once per run and             
012000* left untouched thereafter - see WO2241 above.                           
012100*--------------------------------------------------                       
012200 0010-LOAD-TABLES.                                                        
012300     SET      WP-Seq-Ix TO 1.                                             
012400     MOVE     "1"    TO WP-Seq-Prefix (WP-Seq-Ix).                        
012500     MOVE     "IGNORE" TO WP-Seq-Mapping (WP-Seq-Ix).                     
012600     MOVE     "/"    TO WP-Seq-Method (WP-Seq-Ix).                        
012700     MOVE     1.00   TO WP-Seq-Coeff (WP-Seq-Ix).                         
012800*                                                                         
012900     SET      WP-Seq-Ix TO 2.                                             
013000     MOVE     "2"    TO WP-Seq-Prefix (WP-Seq-Ix).                        
013100     MOVE     "FALSE " TO WP-Seq-Mapping (WP-Seq-Ix).                     
013200     MOVE     "/"    TO WP-Seq-Method (WP-Seq-Ix).                        
013300     MOVE     1.00   TO WP-Seq-Coeff (WP-Seq-Ix).                         
013400*                                                                         
013500     SET      WP-Seq-Ix TO 3.                                             
013600     MOVE     "3"    TO WP-Seq-Prefix (WP-Seq-Ix).                        
013700     MOVE     "TRUE  " TO WP-Seq-Mapping (WP-Seq-Ix).                     
013800     MOVE     "/"    TO WP-Seq-Method (WP-Seq-Ix).                        
013900     MOVE     1.00   TO WP-Seq-Coeff (WP-Seq-Ix).                         
014000*                                                                         
014100     SET      WP-Seq-Ix TO 4.                                             
014200     MOVE     "4"    TO WP-Seq-Prefix (WP-Seq-Ix).                        
014300     MOVE     "TRUE  " TO WP-Seq-Mapping (WP-Seq-Ix).                     
014400     MOVE     "-"    TO WP-Seq-Method (WP-Seq-Ix).                        
014500     MOVE     2.00   TO WP-Seq-Coeff (WP-Seq-Ix).                         
014600*                                                                         
014700     MOVE     2 TO WP-Skip-Code-Count.                                    
014800     SET      WP-Skip-Ix TO 1.                                            
014900     MOVE     "AIPC"    TO WP-Skip-Code (WP-Skip-Ix).                     
015000     SET      WP-Skip-Ix TO 2.                                            
015100     MOVE     "NRC"     TO WP-Skip-Code (WP-Skip-Ix).                     
015200*                                                                         
015300     SET      WS01-Tables-Loaded TO TRUE.                                 
015400*                                                                         
015500 0010-EXIT.                                                               
015600     EXIT.                                                                
015700*                                                                         
015800*--------------------------------------------------                       
015900* SEQ prefix = characters before the first "." of WP01-Seq-No.            
016000* No "." found (or SEQ blank) - use the whole field, which will           
016100* simply miss the rule table and fall through to the defaults.            
016200*--------------------------------------------------                       
016300 0100-FIND-SEQ-PREFIX.                                                    
016400     MOVE     WP01-Seq-No TO WS01-Seq-Work.                               
016500     MOVE     WS01-Seq-Work TO WS01-Prefix-Work.                          
016600     SET      WS01-Seq-Ix TO 1.                                           
016700     PERFORM  0110-SCAN-DOT THRU 0110-EXIT                                
016800              UNTIL WS01-Seq-Ix > 8                                       
016900                 OR WS01-Seq-Char (WS01-Seq-Ix) = ".".                    
017000     IF       WS01-Seq-Ix <= 8                                            
017100              MOVE SPACES TO WS01-Prefix-Work                             
017200              IF     WS01-Seq-Ix > 1                                      
017300                     MOVE WS01-Seq-Work (1 : WS01-Seq-Ix - 1)             
017400                       TO WS01-Prefix-Work.                               
017500*                                                                         
017600 0100-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900 0110-SCAN-DOT.                                                           
018000     CONTINUE.                                                            
018100*                                                                         
018200 0110-EXIT.                                                               
018300     EXIT.                                                                
018400*                                                                         
018500*--------------------------------------------------                       
018600* Look the prefix up in the compiled-in rule table.  Defaults             
018700* (mapping TRUE, method "/", coefficient 1.00) are moved in               
018800* before the SEARCH, so an unknown or missing prefix falling              
018900* off the end of the table needs no further action at AT END -            
019000* same SEARCH-over-INDEXED-BY idiom as the old MAPS09/MAPS01              
019100* table lookups this module was built from.                               
019200*--------------------------------------------------                       
019300 0200-LOOKUP-SEQ-RULE.                                                    
019400     MOVE     WP-Seq-Default-Mapping TO WP01-Mapping.                     
019500     MOVE     WP-Seq-Default-Method  TO WP01-Method.                      
019600     MOVE     WP-Seq-Default-Coeff   TO WP01-Coefficient.                 
019700*                                                                         
019800     SET      WP-Seq-Ix TO 1.                                             
019900     SEARCH   WP-Seq-Rule-Entry                                           
020000              AT END                                                      
020100                   CONTINUE                                               
020200              WHEN WP-Seq-Prefix (WP-Seq-Ix) = WS01-Prefix-Work           
020300                   MOVE WP-Seq-Mapping (WP-Seq-Ix) TO WP01-Mapping        
020400                   MOVE WP-Seq-Method  (WP-Seq-Ix) TO WP01-Method         
020500                   MOVE WP-Seq-Coeff   (WP-Seq-Ix)                        
020600                     TO WP01-Coefficient.                                 
020700*                                                                         
020800 0200-EXIT.                                                               
020900     EXIT.                                                                
021000*                                                                         
021100*--------------------------------------------------                       
021200* Extract the task ID from the title per WP01-Method:                     
021300*   "-"  - text before the first "(", whole title if none.                
021400*   "/"  - text before the first "/", whole title if none.                
021500*   other - whole title.                                                  
021600* Result is trimmed of trailing spaces either way.                        
021700*--------------------------------------------------                       
021800 0300-EXTRACT-TASK-ID.                                                    
021900     MOVE     WP01-Title TO WS01-Title-Work.                              
022000     MOVE     60 TO WS01-Title-Last.                                      
022100*                                                                         
022200     IF       WP01-Method = "-"                                           
022300              PERFORM 0310-FIND-CHAR THRU 0310-EXIT                       
022400     ELSE                                                                 
022500     IF       WP01-Method = "/"                                           
022600              PERFORM 0320-FIND-CHAR THRU 0320-EXIT.                      
022700*                                                                         
022800     IF       WS01-Title-Last = 0                                         
022900              MOVE SPACES TO WP01-Task-Id                                 
023000     ELSE                                                                 
023100              MOVE WS01-Title-Work (1 : WS01-Title-Last)                  
023200                TO WP01-Task-Id.                                          
023300*                                                                         
023400 0300-EXIT.                                                               
023500     EXIT.                                                                
023600*                                                                         
023700 0310-FIND-CHAR.                                                          
023800     SET      WS01-Title-Ix TO 1.                                         
023900     PERFORM  0330-SCAN-TITLE THRU 0330-EXIT                              
024000              UNTIL WS01-Title-Ix > 60                                    
024100                 OR WS01-Title-Char (WS01-Title-Ix) = "(".                
024200     IF       WS01-Title-Ix <= 60                                         
024300              COMPUTE WS01-Title-Last = WS01-Title-Ix - 1.                
024400*                                                                         
024500 0310-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800 0320-FIND-CHAR.                                                          
024900     SET      WS01-Title-Ix TO 1.                                         
025000     PERFORM  0330-SCAN-TITLE THRU 0330-EXIT                              
025100              UNTIL WS01-Title-Ix > 60                                    
025200                 OR WS01-Title-Char (WS01-Title-Ix) = "/".                
025300     IF       WS01-Title-Ix <= 60                                         
025400              COMPUTE WS01-Title-Last = WS01-Title-Ix - 1.                
025500*                                                                         
025600 0320-EXIT.                                                               
025700     EXIT.                                                                
025800*                                                                         
025900 0330-SCAN-TITLE.                                                         
026000     CONTINUE.                                                            
026100*                                                                         
026200 0330-EXIT.                                                               
026300     EXIT.                                                                
026400*                                                                         
026500*--------------------------------------------------                       
026600* Skip-coefficient override.  If the (upper-cased, trimmed)               
026700* extracted ID contains any of the skip codes as a substring,             
026800* the coefficient is forced to 1.00 regardless of what the                
026900* SEQ table said - this check wins over everything above.                 
027000*--------------------------------------------------                       
027100 0400-APPLY-SKIP-OVERRIDE.                                                
027200     MOVE     WP01-Task-Id TO WS01-Id-Work.                               
027300     INSPECT  WS01-Id-Work                                                
027400              CONVERTING "abcdefghijklmnopqrstuvwxyz"                     
027500                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                    
027600*                                                                         
027700     SET      WP-Skip-Ix TO 1.                                            
027800     PERFORM  0410-TEST-ONE-SKIP THRU 0410-EXIT                           
027900              VARYING WP-Skip-Ix FROM 1 BY 1                              
028000              UNTIL    WP-Skip-Ix > WP-Skip-Code-Count.                   
028100*                                                                         
028200 0400-EXIT.                                                               
028300     EXIT.                                                                
028400*                                                                         
028500 0410-TEST-ONE-SKIP.                                                      
028600     MOVE     WP-Skip-Code (WP-Skip-Ix) TO WS01-Skip-Work.                
028700     MOVE     8 TO WS01-Skip-Last.                                        
028800     PERFORM  0420-TRIM-SKIP THRU 0420-EXIT                               
028900              VARYING WS01-Skip-Last FROM 8 BY -1                         
029000              UNTIL    WS01-Skip-Last < 1                                 
029100                 OR     WS01-Skip-Work (WS01-Skip-Last : 1)               
029200                          NOT = SPACE.                                    
029300     IF       WS01-Skip-Last > 0                                          
029400              MOVE ZERO TO WS01-Skip-Tally                                
029500              INSPECT WS01-Id-Work TALLYING WS01-Skip-Tally               
029600                      FOR ALL WS01-Skip-Work (1 : WS01-Skip-Last)         
029700              IF  WS01-Skip-Tally > 0                                     
029800                  MOVE WP-Skip-Coeff TO WP01-Coefficient.                 
029900*                                                                         
030000 0410-EXIT.                                                               
030100     EXIT.                                                                
030200*                                                                         
030300 0420-TRIM-SKIP.                                                          
030400     CONTINUE.                                                            
030500*                                                                         
030600 0420-EXIT.                                                               
030700     EXIT.                                                                

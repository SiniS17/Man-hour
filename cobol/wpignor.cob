000100*****************************************************                     
000200*  Record Definition For Tool Control Ignore List     *                   
000300*     One part number or tool name per line, blank    *                   
000400*     or "#" comment lines skipped.                   *                   
000500*****************************************************                     
000600*  File size 40 bytes.                                                    
000700*                                                                         
000800* 22/07/93 DMO - Created with tool control feature.               WO0512  
000900*                                                                         
001000 01  II-Ignore-Record.                                                    
001100     03  II-Text                PIC X(40).                                

000100 FD  REFERENCE-TASK-FILE                                                  
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 20 CHARACTERS.                                       
000400 COPY "wprtsk.cob".                                                       

000100    SELECT WORKPACK-TASK-FILE                                             
000200         ASSIGN TO WORKPACK                                               
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Wktsk-Status.                                  

000100    SELECT IGNORE-LIST-FILE                                               
000200         ASSIGN TO TOOLIGNR                                               
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Ignor-Status.                                  

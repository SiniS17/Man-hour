000100*****************************************************                     
000200*  Record Definition For Aircraft Registration To     *                   
000300*    Type Lookup File                                *                    
000400*****************************************************                     
000500*  File size 20 bytes.                                                    
000600*                                                                         
000700* 14/02/87 RTH - Created.                                                 
000800*                                                                         
000900 01  AT-Ac-Type-Record.                                                   
001000     03  AT-Regis               PIC X(10).                                
001100     03  AT-Type                PIC X(10).                                

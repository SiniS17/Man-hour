000100*****************************************************                     
000200*                                                   *                     
000300*        WORKPACK MAN-HOUR ANALYSIS - MAIN JOB      *                     
000400*                                                   *                     
000500*****************************************************                     
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID.     WPANLYS.                                                 
000800 AUTHOR.         R T HASKINS.                                             
000900 INSTALLATION.   CONDOR AIRMOTIVE - DATA PROCESSING DEPT.                 
001000 DATE-WRITTEN.   04/03/1987.                                              
001100 DATE-COMPILED.                                                           
001200 SECURITY.       CONDOR AIRMOTIVE INTERNAL USE ONLY.                      
001300*                                                                         
001400* REMARKS.       Reads one workpack's task/requirement rows from          
001500*                the Planning extract, converts planned effort to         
001600*                hours, applies the SEQ effort coefficients, rolls        
001700*                up bonus hours by aircraft/work-package type, and        
001800*                produces the man-hour analysis report used by the        
001900*                hangar floor supervisors each planning cycle.            
002000*                Also runs the independent tool-control pass that         
002100*                flags tools/spares on the pack with zero quantity        
002200*                on hand, less the standing ignore list.                  
002300*                                                                         
002400* CALLED MODULES.    WSA01 (SEQ rule / task-ID extraction).               
002500*                    WSA02 (minutes/hours/clock conversion).              
002600*                    WSA03 (date validation / day count).                 
002700*                                                                         
002800* FILES USED.        WORKPACK-TASK-FILE  (in)  - Planning extract.        
002900*                    REFERENCE-TASK-FILE (in)  - approved task            
003000*                                                 IDs.                    
003100*                    REFERENCE-EO-FILE   (in)  - approved EO IDs.         
003200*                    AC-TYPE-FILE        (in)  - regis/type               
003300*                                                 lookup.                 
003400*                    BONUS-NORM-FILE     (in)  - bonus hour norms.        
003500*                    IGNORE-LIST-FILE    (in)  - tool ignore list.        
003600*                    REPORT-FILE         (out) - analysis report.         
003700*                    DEBUG-FILE          (out) - run log/sample.          
003800*                                                                         
003900* CHANGES.                                                                
004000* 04/03/87 RTH - Created for hangar floor man-hour analysis.      WO0030  
004100* 19/08/88 RTH - High man-hours threshold moved from a literal    WO0098  
004200*                16 to WPTABLES so Planning could tune it         WO0098  
004300*                without a recompile - never have yet.            WO0098  
004400* 22/07/93 DMO - Tool control pass added (second read of the      WO0512  
004500*                workpack file) per Q.A. request.                 WO0512  
004600* 09/11/93 DMO - Bonus-norm per-source breakdown added to the     WO0560  
004700*                report - Planning wanted to see where the        WO0560  
004800*                bonus hours on a pack actually came from.        WO0560  
004900* 14/05/96 DMO - Skip-coefficient override (AIPC/NRC) moved       WO0780  
005000*                into WSA01 - see that program's log.             WO0780  
005100* 03/12/98 PJL - Y2K: run date on the header now ACCEPT FROM      WO1998  
005200*                DATE YYYYMMDD (was 2-digit year DATE) - all      WO1998  
005300*                workpack dates already carried CCYYMMDD.         WO1998  
005400*                Reviewed and signed off.                         WO1998  
005500* 21/05/07 SAM - Debug sample section added - Q.A. wanted a       WO2241  
005600*                deterministic first-5-rows trace instead of      WO2241  
005700*                the old ad-hoc DISPLAY statements.               WO2241  
005800* 16/09/19 SAM - Special-code distribution percentages now        WO3109  
005900*                based on the final total (incl. bonus) per       WO3109  
006000*                Finance's reconciliation request.                WO3109  
006100* 11/03/22 SAM - Aircraft-type, new-task and tool-ignore table    WO2311  
006200*                lookups re-cast as SEARCH over the OCCURS        WO2311  
006300*                tables (were PERFORM VARYING / found-switch      WO2311  
006400*                pairs) - see the paragraph-level notes at        WO2311  
006500*                1780, 2900 and 5300.  No change to the bonus     WO2311  
006600*                and special-code accumulators, which still       WO2311  
006700*                have to scan every row, not just the first       WO2311  
006800*                match - see the notes at 2710 and 3010.          WO2311  
006900*                                                                         
007000*--------------------------------------------------                       
007100* Eight SELECTs for eight files - six reference/input masters             
007200* loaded once apiece at 1000, the workpack extract itself (read           
007300* twice, once per pass - see the 2000 and 5000 series notes),             
007400* and the two outputs (report, debug log).                                
007500*--------------------------------------------------                       
007600 ENVIRONMENT DIVISION.                                                    
007700 COPY "envdiv.cob".                                                       
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000 COPY "selwktsk.cob".                                                     
008100 COPY "selrtsk.cob".                                                      
008200 COPY "selreo.cob".                                                       
008300 COPY "selactyp.cob".                                                     
008400 COPY "selbonus.cob".                                                     
008500 COPY "selignor.cob".                                                     
008600 COPY "selrpt.cob".                                                       
008700 COPY "seldbg.cob".                                                       
008800*                                                                         
008900*--------------------------------------------------                       
009000* FD layouts live in their own copybooks, one per file, in the            
009100* same order as the SELECTs above - see each copybook's own               
009200* header for the record layout it carries.                                
009300*--------------------------------------------------                       
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600 COPY "fdwktsk.cob".                                                      
009700 COPY "fdrtsk.cob".                                                       
009800 COPY "fdreo.cob".                                                        
009900 COPY "fdactyp.cob".                                                      
010000 COPY "fdbonus.cob".                                                      
010100 COPY "fdignor.cob".                                                      
010200 COPY "fdrpt.cob".                                                        
010300 COPY "fddbg.cob".                                                        
010400*                                                                         
010500 WORKING-STORAGE SECTION.                                                 
010600*                                                                         
010700* Site-tunable constants - threshold, sample size, shift                  
010800* length, EO prefix, the "(No Code)" literal - all held in one            
010900* copybook so Planning's parameter changes never touch the                
011000* program source itself.  See WO0098 above for why.                       
011100*                                                                         
011200 COPY "wptables.cob".                                                     
011300*                                                                         
011400* Call-argument work areas - built here, passed by reference              
011500* on each CALL to the three WSAnn utility subprograms.  Each              
011600* copybook is the LINKAGE-SECTION group from the matching                 
011700* subprogram, copied here verbatim so the two sides of every              
011800* CALL always agree on layout.                                            
011900*                                                                         
012000 COPY "wsmp01.cob".                                                       
012100 COPY "wsmp02.cob".                                                       
012200 COPY "wsmp03.cob".                                                       
012300*                                                                         
012400* Status bytes for every file this job touches - not read                 
012500* every statement the way a transaction system would, but                 
012600* checked on the READs/OPENs where an unexpected status would             
012700* actually change what the program does (EOF, mainly).                    
012800*                                                                         
012900 01  WS-File-Status-Area.                                                 
013000     03  WP-Wktsk-Status       PIC X(02).                                 
013100         88  WP-Wktsk-Ok                     VALUE "00".                  
013200         88  WP-Wktsk-Eof                    VALUE "10".                  
013300     03  WP-Rtsk-Status        PIC X(02).                                 
013400         88  WP-Rtsk-Ok                      VALUE "00".                  
013500         88  WP-Rtsk-Eof                     VALUE "10".                  
013600     03  WP-Reo-Status         PIC X(02).                                 
013700         88  WP-Reo-Ok                       VALUE "00".                  
013800         88  WP-Reo-Eof                      VALUE "10".                  
013900     03  WP-Actyp-Status       PIC X(02).                                 
014000         88  WP-Actyp-Ok                     VALUE "00".                  
014100         88  WP-Actyp-Eof                    VALUE "10".                  
014200     03  WP-Bonus-Status       PIC X(02).                                 
014300         88  WP-Bonus-Ok                     VALUE "00".                  
014400         88  WP-Bonus-Eof                    VALUE "10".                  
014500     03  WP-Ignor-Status       PIC X(02).                                 
014600         88  WP-Ignor-Ok                     VALUE "00".                  
014700         88  WP-Ignor-Eof                    VALUE "10".                  
014800     03  WP-Rpt-Status         PIC X(02).                                 
014900         88  WP-Rpt-Ok                       VALUE "00".                  
015000     03  WP-Dbg-Status         PIC X(02).                                 
015100         88  WP-Dbg-Ok                       VALUE "00".                  
015200*                                                                         
015300* One Y/N switch per open file plus a handful of row-level                
015400* flags (Check-Ref, Skip-Row, Found, Seq-Valid) - the file                
015500* switches start Y (assume more to read) and the row-level                
015600* ones start N/unset, reset at the top of whichever paragraph             
015700* tests them fresh each time.                                             
015800*                                                                         
015900 01  WS-Run-Switches.                                                     
016000     03  WS-More-Wktsk-Sw      PIC X(01)    VALUE "Y".                    
016100         88  WS-More-Wktsk                   VALUE "Y".                   
016200     03  WS-More-Rtsk-Sw       PIC X(01)    VALUE "Y".                    
016300         88  WS-More-Rtsk                    VALUE "Y".                   
016400     03  WS-More-Reo-Sw        PIC X(01)    VALUE "Y".                    
016500         88  WS-More-Reo                     VALUE "Y".                   
016600     03  WS-More-Actyp-Sw      PIC X(01)    VALUE "Y".                    
016700         88  WS-More-Actyp                   VALUE "Y".                   
016800     03  WS-More-Bonus-Sw      PIC X(01)    VALUE "Y".                    
016900         88  WS-More-Bonus                   VALUE "Y".                   
017000     03  WS-More-Ignor-Sw      PIC X(01)    VALUE "Y".                    
017100         88  WS-More-Ignor                   VALUE "Y".                   
017200     03  WS-More-Tool-Sw       PIC X(01)    VALUE "Y".                    
017300         88  WS-More-Tool                    VALUE "Y".                   
017400     03  WS-First-Rec-Sw       PIC X(01)    VALUE "Y".                    
017500         88  WS-First-Rec                    VALUE "Y".                   
017600     03  WS-Check-Ref-Sw       PIC X(01).                                 
017700         88  WS-Check-Ref                    VALUE "Y".                   
017800     03  WS-Skip-Row-Sw        PIC X(01).                                 
017900         88  WS-Skip-Row                     VALUE "Y".                   
018000     03  WS-Found-Sw           PIC X(01).                                 
018100         88  WS-Found                        VALUE "Y".                   
018200     03  WS-Seq-Valid-Sw       PIC X(01).                                 
018300         88  WS-Seq-Valid                    VALUE "Y".                   
018400*                                                                         
018500 01  WS-Prior-Seq-No           PIC X(08)    VALUE SPACES.                 
018600*                                                                         
018700* Holds the prior row's sequence number purely for the 1750               
018800* series ascending-order check - reset to the new value at the            
018900* bottom of that paragraph regardless of whether the test passed.         
019000*                                                                         
019100 01  WS-Seq-Ix                 PIC 99       COMP VALUE ZERO.              
019200*                                                                         
019300*--------------------------------------------------                       
019400* In-memory reference tables, loaded once at start of day.                
019500*--------------------------------------------------                       
019600 01  WS-Ref-Task-Table.                                                   
019700     03  WS-Ref-Task-Count     PIC 9(4)     COMP VALUE ZERO.              
019800     03  WS-Ref-Task-Entry OCCURS 1000 TIMES                              
019900                            INDEXED BY WS-Rtsk-Ix.                        
020000         05  WS-Ref-Task-Id    PIC X(20).                                 
020100*                                                                         
020200 01  WS-Ref-Eo-Table.                                                     
020300     03  WS-Ref-Eo-Count       PIC 9(4)     COMP VALUE ZERO.              
020400     03  WS-Ref-Eo-Entry OCCURS 500 TIMES                                 
020500                            INDEXED BY WS-Reo-Ix.                         
020600         05  WS-Ref-Eo-Id      PIC X(20).                                 
020700*                                                                         
020800 01  WS-Ac-Type-Table.                                                    
020900     03  WS-Ac-Type-Count      PIC 9(4)     COMP VALUE ZERO.              
021000     03  WS-Ac-Type-Entry OCCURS 200 TIMES                                
021100                            INDEXED BY WS-Actyp-Ix.                       
021200         05  WS-Ac-Type-Regis  PIC X(10).                                 
021300         05  WS-Ac-Type-Type   PIC X(10).                                 
021400*                                                                         
021500 01  WS-Bonus-Table.                                                      
021600     03  WS-Bonus-Count        PIC 9(4)     COMP VALUE ZERO.              
021700     03  WS-Bonus-Entry OCCURS 300 TIMES                                  
021800                            INDEXED BY WS-Bonus-Ix.                       
021900         05  WS-Bonus-Source   PIC X(20).                                 
022000         05  WS-Bonus-Ac-Type  PIC X(10).                                 
022100         05  WS-Bonus-Wp-Type  PIC X(10).                                 
022200         05  WS-Bonus-Row-Tot  PIC S9(5)V99 COMP-3.                       
022300*                                                                         
022400 01  WS-Ignore-Table.                                                     
022500     03  WS-Ignore-Count       PIC 9(4)     COMP VALUE ZERO.              
022600     03  WS-Ignore-Entry OCCURS 200 TIMES                                 
022700                            INDEXED BY WS-Ignr-Ix.                        
022800         05  WS-Ignore-Text    PIC X(40).                                 
022900*                                                                         
023000*--------------------------------------------------                       
023100* First-record (workpack-level) data.                                     
023200*--------------------------------------------------                       
023300* Ac-Wp-Work holds the raw WT-Ac-Wp field exactly as read; the            
023400* Chars REDEFINES gives 1750 a character-at-a-time view to scan           
023500* for the dash(es); Ac-Name/Wp-Type are the two pieces 1750               
023600* splits it into, and Ac-Type is what 1780 resolves Ac-Name to.           
023700*                                                                         
023800 01  WS-Wp-Ac-Wp-Work          PIC X(20).                                 
023900 01  WS-Wp-Ac-Chars REDEFINES WS-Wp-Ac-Wp-Work.                           
024000     03  WS-Wp-Ac-Char         PIC X       OCCURS 20                      
024100                                INDEXED BY WS-Ac-Ix.                      
024200 01  WS-Wp-Ac-Name             PIC X(20)    VALUE SPACES.                 
024300 01  WS-Wp-Wp-Type             PIC X(20)    VALUE SPACES.                 
024400 01  WS-Wp-Ac-Type             PIC X(10)    VALUE SPACES.                 
024500 01  WS-Dash-First             PIC 99       COMP VALUE ZERO.              
024600 01  WS-Dash-Last              PIC 99       COMP VALUE ZERO.              
024700*                                                                         
024800* Dash-First/Dash-Last hold the position of the split point               
024900* found by 1750 - zero means "no dash found", never a valid               
025000* position, since positions here run 1 through 20.                        
025100*                                                                         
025200* Days/Valid-Sw/Start/End hold the whole workpack period -                
025300* Days is filled by WSA03 at CALL time, Valid-Sw comes back               
025400* false if either date failed the WSA03 Gregorian check, and              
025500* the two date groups are kept in YYYYMMDD with a REDEFINES               
025600* into Y/M/D pieces for the report heading build in 4050.                 
025700*                                                                         
025800 01  WS-Wp-Days                PIC S9(5)    COMP-3 VALUE ZERO.            
025900 01  WS-Dates-Valid-Sw         PIC X(01)    VALUE "N".                    
026000     88  WS-Dates-Valid                     VALUE "Y".                    
026100 01  WS-Wp-Start-Date          PIC 9(08)    VALUE ZERO.                   
026200 01  WS-Start-Date-R REDEFINES WS-Wp-Start-Date.                          
026300     03  WS-Sd-Yyyy            PIC 9(04).                                 
026400     03  WS-Sd-Mm              PIC 9(02).                                 
026500     03  WS-Sd-Dd              PIC 9(02).                                 
026600 01  WS-Wp-End-Date            PIC 9(08)    VALUE ZERO.                   
026700 01  WS-End-Date-R REDEFINES WS-Wp-End-Date.                              
026800     03  WS-Ed-Yyyy            PIC 9(04).                                 
026900     03  WS-Ed-Mm              PIC 9(02).                                 
027000     03  WS-Ed-Dd              PIC 9(02).                                 
027100*                                                                         
027200*--------------------------------------------------                       
027300* Per-record working fields for the main man-hour pass.                   
027400*--------------------------------------------------                       
027500 01  WS-Base-Hours             PIC S9(5)V99 COMP-3.                       
027600 01  WS-Adjusted-Hours         PIC S9(5)V99 COMP-3.                       
027700*                                                                         
027800* Mapping/Method/Coeff/Task-Id are the four WSA01 outputs -               
027900* re-populated by 2300-EXTRACT-SEQ-AND-ID for every workpack              
028000* row, read by everything from 2400 through 2900.                         
028100*                                                                         
028200 01  WS-Cur-Mapping            PIC X(06).                                 
028300 01  WS-Cur-Method             PIC X(01).                                 
028400 01  WS-Cur-Coeff              PIC S9(3)V99 COMP-3.                       
028500 01  WS-Cur-Task-Id            PIC X(20).                                 
028600*                                                                         
028700* Pack-wide running totals, printed by 4300-SECTION-MHRS-                 
028800* SUMMARY at the end of the run.                                          
028900*                                                                         
029000 01  WS-Total-Base-Hours       PIC S9(7)V99 COMP-3 VALUE ZERO.            
029100 01  WS-Total-Adjust-Hours     PIC S9(7)V99 COMP-3 VALUE ZERO.            
029200 01  WS-Coefficient-Effect     PIC S9(7)V99 COMP-3 VALUE ZERO.            
029300 01  WS-Subtotal-Hours         PIC S9(7)V99 COMP-3 VALUE ZERO.            
029400 01  WS-Bonus-Hours-Total      PIC S9(7)V99 COMP-3 VALUE ZERO.            
029500 01  WS-Workpack-Total-Hours   PIC S9(7)V99 COMP-3 VALUE ZERO.            
029600*                                                                         
029700*--------------------------------------------------                       
029800* Special-code distribution table (kept in SEQ-appearance                 
029900* order, sorted into hours-descending order at report time).              
030000*--------------------------------------------------                       
030100 01  WS-Special-Table.                                                    
030200     03  WS-Special-Count      PIC 9(4)     COMP VALUE ZERO.              
030300     03  WS-Special-Entry OCCURS 60 TIMES                                 
030400                            INDEXED BY WS-Spc-Ix.                         
030500         05  WS-Special-Code   PIC X(12).                                 
030600         05  WS-Special-Hours  PIC S9(7)V99 COMP-3.                       
030700*                                                                         
030800 01  WS-Sort-Work.                                                        
030900     03  WS-Sort-Swap-Sw       PIC X(01).                                 
031000         88  WS-Sort-Swapped               VALUE "Y".                     
031100     03  WS-Sort-Hold-Code     PIC X(12).                                 
031200     03  WS-Sort-Hold-Hours    PIC S9(7)V99 COMP-3.                       
031300*                                                                         
031400*--------------------------------------------------                       
031500* High man-hours, new-task and debug-sample tables - all three            
031600* built alongside the main pass (2800/2900/2650) and printed at           
031700* the bottom of the report (4500/4600/4900) without being                 
031800* touched again in between.                                               
031900*--------------------------------------------------                       
032000* Capped at 500 rows - one row per exception, not per workpack            
032100* line, so the cap has never bound on a real pack.                        
032200*                                                                         
032300 01  WS-High-Table.                                                       
032400     03  WS-High-Count         PIC 9(4)     COMP VALUE ZERO.              
032500     03  WS-High-Entry OCCURS 500 TIMES                                   
032600                            INDEXED BY WS-High-Ix.                        
032700         05  WS-High-Seq       PIC X(08).                                 
032800         05  WS-High-Task-Id   PIC X(20).                                 
032900         05  WS-High-Base      PIC S9(5)V99 COMP-3.                       
033000         05  WS-High-Coeff     PIC S9(3)V99 COMP-3.                       
033100         05  WS-High-Adjusted  PIC S9(5)V99 COMP-3.                       
033200*                                                                         
033300* No hours columns here - an unrecognised task ID has no                  
033400* coefficient applied to it, so there is nothing numeric to               
033500* carry alongside the SEQ/ID pair.                                        
033600*                                                                         
033700 01  WS-New-Task-Table.                                                   
033800     03  WS-New-Task-Count     PIC 9(4)     COMP VALUE ZERO.              
033900     03  WS-New-Task-Entry OCCURS 500 TIMES                               
034000                            INDEXED BY WS-Newtsk-Ix.                      
034100         05  WS-New-Task-Seq   PIC X(08).                                 
034200         05  WS-New-Task-Id    PIC X(20).                                 
034300*                                                                         
034400* Five-row cap is deliberate, not a guess - WP-Debug-Sample-Size          
034500* in WPTABLES has always been set to 5, and the OCCURS here               
034600* matches it rather than allowing for some larger number nobody           
034700* has ever asked to run.                                                  
034800*                                                                         
034900 01  WS-Debug-Table.                                                      
035000     03  WS-Debug-Count        PIC 9(1)     COMP VALUE ZERO.              
035100     03  WS-Debug-Entry OCCURS 5 TIMES                                    
035200                            INDEXED BY WS-Dbg-Ix.                         
035300         05  WS-Debug-Seq      PIC X(08).                                 
035400         05  WS-Debug-Special  PIC X(12).                                 
035500         05  WS-Debug-Task-Id  PIC X(20).                                 
035600         05  WS-Debug-Coeff    PIC S9(3)V99 COMP-3.                       
035700         05  WS-Debug-Base     PIC S9(5)V99 COMP-3.                       
035800         05  WS-Debug-Adjusted PIC S9(5)V99 COMP-3.                       
035900*                                                                         
036000*--------------------------------------------------                       
036100* Tool control pass - Issues/Tools/Spares are the three                   
036200* counters printed in the section 4800 footer line, Qty-Tot/              
036300* Qty-Alt hold the current row's two quantity fields, and the             
036400* Up/Cmp fields are scratch space for the uppercased name and             
036500* part-number compared against the ignore list in 5300.                   
036600*--------------------------------------------------                       
036700 01  WS-Tool-Issues            PIC 9(5)     COMP VALUE ZERO.              
036800 01  WS-Tool-Tools             PIC 9(5)     COMP VALUE ZERO.              
036900 01  WS-Tool-Spares            PIC 9(5)     COMP VALUE ZERO.              
037000 01  WS-Tool-Qty-Tot           PIC S9(5)    COMP-3 VALUE ZERO.            
037100 01  WS-Tool-Qty-Alt           PIC S9(5)    COMP-3 VALUE ZERO.            
037200 01  WS-Tool-Type-Disp         PIC X(10)    VALUE SPACES.                 
037300 01  WS-Tool-Id                PIC X(20)    VALUE SPACES.                 
037400 01  WS-Tool-Name-Up           PIC X(40).                                 
037500 01  WS-Tool-Part-Up           PIC X(20).                                 
037600 01  WS-Tool-Partno-Cmp        PIC X(40).                                 
037700 01  WS-Ignore-Hit-Sw          PIC X(01).                                 
037800     88  WS-Ignore-Hit                      VALUE "Y".                    
037900*                                                                         
038000* Sized for the largest pack this shop has ever run through               
038100* the tool-control pass - see the silent-cap note at 5500.                
038200*                                                                         
038300 01  WS-Tool-Detail-Table.                                                
038400     03  WS-Tooldet-Count      PIC 9(4)     COMP VALUE ZERO.              
038500     03  WS-Tooldet-Entry OCCURS 2000 TIMES                               
038600                            INDEXED BY WS-Tooldet-Ix.                     
038700         05  WS-Tooldet-Seq    PIC X(08).                                 
038800         05  WS-Tooldet-Task-Id PIC X(20).                                
038900         05  WS-Tooldet-Partno PIC X(20).                                 
039000         05  WS-Tooldet-Name   PIC X(40).                                 
039100         05  WS-Tooldet-Type   PIC X(10).                                 
039200*                                                                         
039300*--------------------------------------------------                       
039400* Run date, obtained century-safe (see Y2K change above) -                
039500* ACCEPT FROM DATE YYYYMMDD rather than the 2-digit-year DATE             
039600* clause, so this field is good past 2099 same as WSA03's dates.          
039700*--------------------------------------------------                       
039800 01  WS-Run-Date               PIC 9(08).                                 
039900 01  WS-Run-Date-R REDEFINES WS-Run-Date.                                 
040000     03  WS-Run-Yyyy           PIC 9(04).                                 
040100     03  WS-Run-Mm             PIC 9(02).                                 
040200     03  WS-Run-Dd             PIC 9(02).                                 
040300 01  WS-Run-Date-Disp          PIC X(10)    VALUE SPACES.                 
040400*                                                                         
040500 01  WS-Period-Disp            PIC X(23)    VALUE SPACES.                 
040600*                                                                         
040700* Width of 23 covers the longest possible "YYYY-MM-DD TO                  
040800* YYYY-MM-DD" string with room to spare - never needs to hold             
040900* the PERIOD NOT AVAILABLE text, which is shorter.                        
041000*                                                                         
041100*--------------------------------------------------                       
041200* General purpose edit/work fields used while building the                
041300* report detail lines.                                                    
041400*--------------------------------------------------                       
041500* Zero-suppressed edit pictures - one per distinct numeric                
041600* shape printed on the report, never shared across sections               
041700* so a width change in one report does not ripple into another.           
041800*                                                                         
041900 01  WS-Edit-Days              PIC Z(4)9.                                 
042000 01  WS-Edit-Count             PIC Z(4)9.                                 
042100 01  WS-Edit-Seq5              PIC Z(4)9.99.                              
042200 01  WS-Edit-Coeff             PIC Z9.99.                                 
042300 01  WS-Edit-Pct               PIC ZZ9.9.                                 
042400*                                                                         
042500* Avg-Hours/Pct-Value/Workers-Num back the "average per worker"           
042600* line in 4300 - Workers-Num is read off the parameter card               
042700* (COPY wptables.cob) and is never allowed to compute as zero,            
042800* see the guard in 4310.                                                  
042900*                                                                         
043000 01  WS-Avg-Hours              PIC S9(5)V99 COMP-3.                       
043100 01  WS-Pct-Value              PIC S9(3)V9  COMP-3.                       
043200 01  WS-Workers-Num            PIC S9(5)    COMP-3.                       
043300 01  WS-Workers-Disp           PIC X(15)    VALUE SPACES.                 
043400*                                                                         
043500* Conv-Hours/Conv-Clock/Avg-Clock are scratch areas passed to             
043600* WSA02 - loaded immediately before the CALL and read back                
043700* immediately after, never relied on to still hold a value                
043800* later in the paragraph.                                                 
043900*                                                                         
044000 01  WS-Conv-Hours             PIC S9(5)V99 COMP-3.                       
044100 01  WS-Conv-Clock             PIC X(08)    VALUE SPACES.                 
044200 01  WS-Avg-Clock              PIC X(08)    VALUE SPACES.                 
044300*                                                                         
044400*--------------------------------------------------                       
044500* One report/debug print line, built up by reference                      
044600* modification into WS-Rpt-Text, then written whole.                      
044700*--------------------------------------------------                       
044800* 131 bytes plus the trailing FILLER byte gives a 132-column              
044900* print line - this shop's standard chain-printer width, the              
045000* same width the debug listing shares (WP-Debug-Line).                    
045100*                                                                         
045200 01  WS-Rpt-Line.                                                         
045300     03  WS-Rpt-Text           PIC X(131)   VALUE SPACES.                 
045400     03  FILLER                PIC X(001)   VALUE SPACE.                  
045500*                                                                         
045600*--------------------------------------------------                       
045700* No LINKAGE SECTION entries - WPANLYS is the job's top-level             
045800* program, never CALLed itself, so it takes no USING parameters.          
045900* Contrast WSA01/WSA02/WSA03 below it in the CALLED MODULES               
046000* list, each of which is driven entirely off its own LINKAGE              
046100* copybook.                                                               
046200*--------------------------------------------------                       
046300 LINKAGE SECTION.                                                         
046400*                                                                         
046500 PROCEDURE DIVISION.                                                      
046600*                                                                         
046700* Job outline, top to bottom: load the reference tables, run              
046800* the man-hour pass (SEQ-deduped), add the bonus-hour roll-up             
046900* to get the true workpack total, run the independent tool-               
047000* control pass (no dedup - see 5000's own note), then print               
047100* everything and shut down.  5000 has to run before 4000                  
047200* because the tool-control section is one of the things 4000              
047300* prints; it does not have to run before 3000 or after 2000 in            
047400* any other sense - the two passes do not share working data.             
047500*                                                                         
047600 0000-MAIN.                                                               
047700     PERFORM  1000-INITIALISE THRU 1000-EXIT.                             
047800     PERFORM  2000-MAIN-PASS THRU 2000-EXIT.                              
047900     PERFORM  3000-COMPUTE-BONUS-HOURS THRU 3000-EXIT.                    
048000     COMPUTE  WS-Workpack-Total-Hours =                                   
048100              WS-Total-Adjust-Hours + WS-Bonus-Hours-Total.               
048200     PERFORM  5000-TOOL-CONTROL-PASS THRU 5000-EXIT.                      
048300     PERFORM  4000-WRITE-REPORT THRU 4000-EXIT.                           
048400     PERFORM  9000-CLOSE-FILES THRU 9000-EXIT.                            
048500     STOP     RUN.                                                        
048600*                                                                         
048700*==================================================                       
048800* 1000 SERIES - START OF DAY / REFERENCE DATA LOAD                        
048900*==================================================                       
049000* Loads all five reference tables before the workpack file is             
049100* even opened - task master, EO master, aircraft-type table,              
049200* bonus norms, ignore list - then opens the debug listing and             
049300* positions the main file at its first record.  Nothing in the            
049400* 2000/5000 series below may run until this has all completed.            
049500*                                                                         
049600 1000-INITIALISE.                                                         
049700     ACCEPT   WS-Run-Date FROM DATE YYYYMMDD.                             
049800     OPEN     INPUT REFERENCE-TASK-FILE.                                  
049900     PERFORM  1100-LOAD-REF-TASK THRU 1100-EXIT                           
050000              UNTIL WP-Rtsk-Eof.                                          
050100     CLOSE    REFERENCE-TASK-FILE.                                        
050200*                                                                         
050300     OPEN     INPUT REFERENCE-EO-FILE.                                    
050400     PERFORM  1200-LOAD-REF-EO THRU 1200-EXIT                             
050500              UNTIL WP-Reo-Eof.                                           
050600     CLOSE    REFERENCE-EO-FILE.                                          
050700*                                                                         
050800     OPEN     INPUT AC-TYPE-FILE.                                         
050900     PERFORM  1300-LOAD-AC-TYPE THRU 1300-EXIT                            
051000              UNTIL WP-Actyp-Eof.                                         
051100     CLOSE    AC-TYPE-FILE.                                               
051200*                                                                         
051300     OPEN     INPUT BONUS-NORM-FILE.                                      
051400     PERFORM  1400-LOAD-BONUS-NORM THRU 1400-EXIT                         
051500              UNTIL WP-Bonus-Eof.                                         
051600     CLOSE    BONUS-NORM-FILE.                                            
051700*                                                                         
051800     OPEN     INPUT IGNORE-LIST-FILE.                                     
051900     PERFORM  1500-LOAD-IGNORE-LIST THRU 1500-EXIT                        
052000              UNTIL WP-Ignor-Eof.                                         
052100     CLOSE    IGNORE-LIST-FILE.                                           
052200*                                                                         
052300     OPEN     OUTPUT DEBUG-FILE.                                          
052400     MOVE     "WPANLYS - START OF RUN" TO WS-Rpt-Text.                    
052500     WRITE    WP-Debug-Line FROM WS-Rpt-Line.                             
052600*                                                                         
052700     PERFORM  1600-OPEN-FILES THRU 1600-EXIT.                             
052800     PERFORM  1700-READ-FIRST-RECORD THRU 1700-EXIT.                      
052900*                                                                         
053000 1000-EXIT.                                                               
053100     EXIT.                                                                
053200*                                                                         
053300* Blank task IDs are a known quirk of the master extract (a               
053400* trailing filler row) and are simply not loaded - they would             
053500* otherwise SEARCH-match every blank WS-Cur-Task-Id downstream.           
053600*                                                                         
053700 1100-LOAD-REF-TASK.                                                      
053800     READ     REFERENCE-TASK-FILE                                         
053900              AT END                                                      
054000                 SET WP-Rtsk-Eof TO TRUE                                  
054100                 GO TO 1100-EXIT.                                         
054200     IF       RT-Task-Id NOT = SPACES                                     
054300          AND WS-Ref-Task-Count < 1000                                    
054400              ADD 1 TO WS-Ref-Task-Count                                  
054500              SET WS-Rtsk-Ix TO WS-Ref-Task-Count                         
054600              MOVE RT-Task-Id TO                                          
054700                   WS-Ref-Task-Id (WS-Rtsk-Ix).                           
054800*                                                                         
054900 1100-EXIT.                                                               
055000     EXIT.                                                                
055100*                                                                         
055200* Same blank-row rule as the task master - see 1100 above.                
055300*                                                                         
055400 1200-LOAD-REF-EO.                                                        
055500     READ     REFERENCE-EO-FILE                                           
055600              AT END                                                      
055700                 SET WP-Reo-Eof TO TRUE                                   
055800                 GO TO 1200-EXIT.                                         
055900     IF       RE-Eo-Id NOT = SPACES                                       
056000          AND WS-Ref-Eo-Count < 500                                       
056100              ADD 1 TO WS-Ref-Eo-Count                                    
056200              SET WS-Reo-Ix TO WS-Ref-Eo-Count                            
056300              MOVE RE-Eo-Id TO                                            
056400                   WS-Ref-Eo-Id (WS-Reo-Ix).                              
056500*                                                                         
056600 1200-EXIT.                                                               
056700     EXIT.                                                                
056800*                                                                         
056900* Builds the table 1780-RESOLVE-AC-TYPE searches later - tail             
057000* number (registration) to aircraft type, blank rows dropped.             
057100*                                                                         
057200 1300-LOAD-AC-TYPE.                                                       
057300     READ     AC-TYPE-FILE                                                
057400              AT END                                                      
057500                 SET WP-Actyp-Eof TO TRUE                                 
057600                 GO TO 1300-EXIT.                                         
057700     IF       AT-Regis NOT = SPACES                                       
057800          AND WS-Ac-Type-Count < 200                                      
057900              ADD 1 TO WS-Ac-Type-Count                                   
058000              SET WS-Actyp-Ix TO WS-Ac-Type-Count                         
058100              MOVE AT-Regis TO                                            
058200                   WS-Ac-Type-Regis (WS-Actyp-Ix)                         
058300              MOVE AT-Type TO                                             
058400                   WS-Ac-Type-Type (WS-Actyp-Ix).                         
058500*                                                                         
058600 1300-EXIT.                                                               
058700     EXIT.                                                                
058800*                                                                         
058900*--------------------------------------------------                       
059000* Bonus norm rows are kept raw (source/ac-type/wp-type/row                
059100* total) - the per-(ac_type,wp_type) roll-up and the per-                 
059200* source breakdown are both built later, once this workpack's             
059300* own aircraft/wp type is known (see 3000-COMPUTE-BONUS-HOURS).           
059400*--------------------------------------------------                       
059500 1400-LOAD-BONUS-NORM.                                                    
059600     READ     BONUS-NORM-FILE                                             
059700              AT END                                                      
059800                 SET WP-Bonus-Eof TO TRUE                                 
059900                 GO TO 1400-EXIT.                                         
060000     IF       BN-Ac-Type = SPACES OR BN-Wp-Type = SPACES                  
060100              GO TO 1400-EXIT.                                            
060200     IF       WS-Bonus-Count < 300                                        
060300              ADD 1 TO WS-Bonus-Count                                     
060400              SET WS-Bonus-Ix TO WS-Bonus-Count                           
060500              MOVE BN-Source  TO                                          
060600                   WS-Bonus-Source  (WS-Bonus-Ix)                         
060700              MOVE BN-Ac-Type TO                                          
060800                   WS-Bonus-Ac-Type (WS-Bonus-Ix)                         
060900              MOVE BN-Wp-Type TO                                          
061000                   WS-Bonus-Wp-Type (WS-Bonus-Ix)                         
061100              COMPUTE WS-Bonus-Row-Tot (WS-Bonus-Ix) =                    
061200                      BN-Hours-1 + BN-Hours-2                             
061300              IF  WS-Bonus-Row-Tot (WS-Bonus-Ix) = ZERO                   
061400                  SUBTRACT 1 FROM WS-Bonus-Count.                         
061500*                                                                         
061600 1400-EXIT.                                                               
061700     EXIT.                                                                
061800*                                                                         
061900*--------------------------------------------------                       
062000* Blank lines and "#" comment lines are not entries - they                
062100* are the Planning clerks' own notes in the ignore file.                  
062200*--------------------------------------------------                       
062300 1500-LOAD-IGNORE-LIST.                                                   
062400     READ     IGNORE-LIST-FILE                                            
062500              AT END                                                      
062600                 SET WP-Ignor-Eof TO TRUE                                 
062700                 GO TO 1500-EXIT.                                         
062800     IF       II-Text = SPACES                                            
062900              GO TO 1500-EXIT.                                            
063000     IF       II-Text (1:1) = "#"                                         
063100              GO TO 1500-EXIT.                                            
063200     IF       WS-Ignore-Count < 200                                       
063300              ADD 1 TO WS-Ignore-Count                                    
063400              SET WS-Ignr-Ix TO WS-Ignore-Count                           
063500              MOVE II-Text TO WS-Ignore-Text (WS-Ignr-Ix)                 
063600              INSPECT WS-Ignore-Text (WS-Ignr-Ix)                         
063700                      CONVERTING                                          
063800                      "abcdefghijklmnopqrstuvwxyz"                        
063900                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
064000*                                                                         
064100 1500-EXIT.                                                               
064200     EXIT.                                                                
064300*                                                                         
064400* The workpack file itself is opened last, after every                    
064500* reference table is already resident, and the report file                
064600* alongside it so 4000-WRITE-REPORT has somewhere to write to.            
064700*                                                                         
064800 1600-OPEN-FILES.                                                         
064900     OPEN     INPUT WORKPACK-TASK-FILE.                                   
065000     OPEN     OUTPUT REPORT-FILE.                                         
065100*                                                                         
065200 1600-EXIT.                                                               
065300     EXIT.                                                                
065400*                                                                         
065500*--------------------------------------------------                       
065600* The first workpack record carries the aircraft/wp-type and              
065700* the workpack start/end dates - every row repeats them, so               
065800* one read is enough to pick them up before the main pass.                
065900*--------------------------------------------------                       
066000 1700-READ-FIRST-RECORD.                                                  
066100     READ     WORKPACK-TASK-FILE                                          
066200              AT END                                                      
066300                 SET WP-Wktsk-Eof TO TRUE                                 
066400                 GO TO 1700-EXIT.                                         
066500     MOVE     WT-Ac-Wp TO WS-Wp-Ac-Wp-Work.                               
066600     MOVE     WT-Start-Date TO WS-Wp-Start-Date.                          
066700     MOVE     WT-End-Date TO WS-Wp-End-Date.                              
066800     PERFORM  1750-SPLIT-AC-WP THRU 1750-EXIT.                            
066900     PERFORM  1780-RESOLVE-AC-TYPE THRU 1780-EXIT.                        
067000     PERFORM  1790-VALIDATE-DATES THRU 1790-EXIT.                         
067100     MOVE     "N" TO WS-First-Rec-Sw.                                     
067200*                                                                         
067300 1700-EXIT.                                                               
067400     EXIT.                                                                
067500*                                                                         
067600*--------------------------------------------------                       
067700* WT-AC-WP splits as: text before the FIRST "-" (trimmed) is              
067800* the aircraft name; text after the LAST "-" (trimmed) is the             
067900* wp-type.  No "-" present - both equal the whole field.                  
068000*--------------------------------------------------                       
068100 1750-SPLIT-AC-WP.                                                        
068200     MOVE     ZERO TO WS-Dash-First WS-Dash-Last.                         
068300     SET      WS-Ac-Ix TO 1.                                              
068400     PERFORM  1751-SCAN-FWD THRU 1751-EXIT                                
068500              UNTIL WS-Ac-Ix > 20                                         
068600                 OR WS-Wp-Ac-Char (WS-Ac-Ix) = "-".                       
068700     IF       WS-Ac-Ix <= 20                                              
068800              SET WS-Dash-First TO WS-Ac-Ix.                              
068900*                                                                         
069000     SET      WS-Ac-Ix TO 20.                                             
069100     PERFORM  1752-SCAN-BACK THRU 1752-EXIT                               
069200              UNTIL WS-Ac-Ix < 1                                          
069300                 OR WS-Wp-Ac-Char (WS-Ac-Ix) = "-".                       
069400     IF       WS-Ac-Ix >= 1                                               
069500              SET WS-Dash-Last TO WS-Ac-Ix.                               
069600*                                                                         
069700     IF       WS-Dash-First = ZERO                                        
069800              MOVE WS-Wp-Ac-Wp-Work TO WS-Wp-Ac-Name                      
069900              MOVE WS-Wp-Ac-Wp-Work TO WS-Wp-Wp-Type                      
070000              GO TO 1750-EXIT.                                            
070100*                                                                         
070200     MOVE     SPACES TO WS-Wp-Ac-Name.                                    
070300     IF       WS-Dash-First > 1                                           
070400              MOVE WS-Wp-Ac-Wp-Work (1 : WS-Dash-First - 1)               
070500                TO WS-Wp-Ac-Name.                                         
070600*                                                                         
070700     MOVE     SPACES TO WS-Wp-Wp-Type.                                    
070800     IF       WS-Dash-Last < 20                                           
070900              MOVE WS-Wp-Ac-Wp-Work                                       
071000                   (WS-Dash-Last + 1 : 20 - WS-Dash-Last)                 
071100                TO WS-Wp-Wp-Type.                                         
071200*                                                                         
071300 1750-EXIT.                                                               
071400     EXIT.                                                                
071500*                                                                         
071600* Empty body deliberately - the real work is the index bump               
071700* built into the enclosing PERFORM ... VARYING, this paragraph            
071800* exists only to give that PERFORM something to call.                     
071900*                                                                         
072000 1751-SCAN-FWD.                                                           
072100     CONTINUE.                                                            
072200*                                                                         
072300 1751-EXIT.                                                               
072400     EXIT.                                                                
072500*                                                                         
072600* Same pattern run backwards, from the end of the field toward            
072700* the front, to find the LAST dash rather than the first.                 
072800*                                                                         
072900 1752-SCAN-BACK.                                                          
073000     CONTINUE.                                                            
073100*                                                                         
073200 1752-EXIT.                                                               
073300     EXIT.                                                                
073400*                                                                         
073500*--------------------------------------------------                       
073600* Aircraft name to aircraft type - not found means no bonus               
073700* is payable later (WS-Wp-Ac-Type stays spaces).                          
073800*--------------------------------------------------                       
073900* 11/03/22 SAM changed this lookup from a PERFORM VARYING scan    WO2311  
074000* to a plain SEARCH over WS-Ac-Type-Entry - same idiom Haskins    WO2311  
074100* used for the old check-digit tables, and the AT END phrase      WO2311  
074200* covers "no such tail number" without a separate found-switch.   WO2311  
074300 1780-RESOLVE-AC-TYPE.                                                    
074400     MOVE     SPACES TO WS-Wp-Ac-Type.                                    
074500     SET      WS-Actyp-Ix TO 1.                                           
074600     SEARCH   WS-Ac-Type-Entry                                            
074700              AT END CONTINUE                                             
074800              WHEN WS-Ac-Type-Regis (WS-Actyp-Ix) = WS-Wp-Ac-Name         
074900                   MOVE WS-Ac-Type-Type (WS-Actyp-Ix) TO                  
075000                        WS-Wp-Ac-Type.                                    
075100*                                                                         
075200 1780-EXIT.                                                               
075300     EXIT.                                                                
075400*                                                                         
075500*--------------------------------------------------                       
075600* Workpack duration, via WSA03.  An invalid/backwards pair                
075700* just switches the per-day report columns off - no abend.                
075800*--------------------------------------------------                       
075900 1790-VALIDATE-DATES.                                                     
076000     MOVE     WS-Wp-Start-Date TO WP03-Start-Date.                        
076100     MOVE     WS-Wp-End-Date   TO WP03-End-Date.                          
076200     CALL     "WSA03" USING WP-Map03-Ws.                                  
076300     IF       WP03-Valid-Flag = "Y"                                       
076400              SET WS-Dates-Valid TO TRUE                                  
076500              MOVE WP03-Days TO WS-Wp-Days                                
076600     ELSE                                                                 
076700              MOVE "N" TO WS-Dates-Valid-Sw                               
076800              MOVE ZERO TO WS-Wp-Days.                                    
076900*                                                                         
077000 1790-EXIT.                                                               
077100     EXIT.                                                                
077200*                                                                         
077300*==================================================                       
077400* 2000 SERIES - MAIN MAN-HOUR PASS (WITH SEQ DEDUP)                       
077500*==================================================                       
077600* The first record was already read by 1700 above - it is                 
077700* processed here too before the next READ, so no row is lost.             
077800*--------------------------------------------------                       
077900 2000-MAIN-PASS.                                                          
078000     PERFORM  2100-PROCESS-ONE-RECORD THRU 2100-EXIT                      
078100              UNTIL WP-Wktsk-Eof.                                         
078200*                                                                         
078300 2000-EXIT.                                                               
078400     EXIT.                                                                
078500*                                                                         
078600*--------------------------------------------------                       
078700* One workpack task row, start to finish - base hours, the                
078800* WSA01 rule lookup, the dedup test, then (unless the row is              
078900* being skipped) every accumulator and sample table below it.             
079000* Order matters: 2400 has to run before 2500-2900 because the             
079100* coefficient/totals/high-hours/new-task work all assume the              
079200* row has already cleared the dedup test.                                 
079300*--------------------------------------------------                       
079400 2100-PROCESS-ONE-RECORD.                                                 
079500     PERFORM  2150-VALIDATE-SEQ-FORMAT THRU 2150-EXIT.                    
079600     PERFORM  2200-COMPUTE-BASE-HOURS THRU 2200-EXIT.                     
079700     PERFORM  2300-EXTRACT-SEQ-AND-ID THRU 2300-EXIT.                     
079800     PERFORM  2400-DEDUP-CHECK THRU 2400-EXIT.                            
079900     IF       NOT WS-Skip-Row                                             
080000              PERFORM 2500-APPLY-COEFFICIENT THRU 2500-EXIT               
080100              PERFORM 2600-ACCUMULATE-TOTALS THRU 2600-EXIT               
080200              PERFORM 2650-ACCUM-DEBUG-SAMPLE THRU 2650-EXIT              
080300              PERFORM 2700-SPECIAL-CODE-ACCUM THRU 2700-EXIT              
080400              PERFORM 2800-HIGH-MHRS-CHECK THRU 2800-EXIT                 
080500              PERFORM 2900-NEW-TASK-CHECK THRU 2900-EXIT.                 
080600*                                                                         
080700     READ     WORKPACK-TASK-FILE                                          
080800              AT END                                                      
080900                 SET WP-Wktsk-Eof TO TRUE.                                
081000*                                                                         
081100 2100-EXIT.                                                               
081200     EXIT.                                                                
081300*                                                                         
081400*--------------------------------------------------                       
081500* SEQ format check is advisory only (see BUSINESS RULES) -                
081600* a bad SEQ still goes through WSA01 on its raw value.  We                
081700* log the miss to the debug file and carry on regardless.                 
081800*--------------------------------------------------                       
081900 2150-VALIDATE-SEQ-FORMAT.                                                
082000     MOVE     "N" TO WS-Seq-Valid-Sw.                                     
082100     SET      WS-Seq-Ix TO 1.                                             
082200     PERFORM  2151-SCAN-FOR-DOT THRU 2151-EXIT                            
082300              UNTIL WS-Seq-Ix > 8                                         
082400                 OR WT-Seq-No (WS-Seq-Ix : 1) = ".".                      
082500     IF       WS-Seq-Ix <= 8 AND WS-Seq-Ix > 1                            
082600              IF  WT-Seq-No (1 : WS-Seq-Ix - 1) IS NUMERIC                
082700                  SET WS-Seq-Valid TO TRUE.                               
082800*                                                                         
082900     IF       NOT WS-Seq-Valid                                            
083000              MOVE SPACES TO WS-Rpt-Text                                  
083100              STRING "SEQ FORMAT ADVISORY - " WT-Seq-No                   
083200                     DELIMITED BY SIZE INTO WS-Rpt-Text                   
083300              WRITE WP-Debug-Line FROM WS-Rpt-Line.                       
083400*                                                                         
083500 2150-EXIT.                                                               
083600     EXIT.                                                                
083700*                                                                         
083800* Body is just the index bump - the UNTIL clause on the                   
083900* enclosing PERFORM does the actual dot test.                             
084000*                                                                         
084100 2151-SCAN-FOR-DOT.                                                       
084200     SET      WS-Seq-Ix UP BY 1.                                          
084300*                                                                         
084400 2151-EXIT.                                                               
084500     EXIT.                                                                
084600*                                                                         
084700* Planned minutes to decimal hours, via WSA02 - see that                  
084800* subprogram for the actual minutes/60 arithmetic.  Kept as a             
084900* separate paragraph so the 2100 driver reads as a checklist.             
085000*                                                                         
085100 2200-COMPUTE-BASE-HOURS.                                                 
085200     MOVE     "M2H" TO WP02-Function.                                     
085300     MOVE     WT-Planned-Mins TO WP02-Minutes.                            
085400     CALL     "WSA02" USING WP-Map02-Ws.                                  
085500     MOVE     WP02-Hours TO WS-Base-Hours.                                
085600*                                                                         
085700 2200-EXIT.                                                               
085800     EXIT.                                                                
085900*                                                                         
086000* WSA01 turns the SEQ/title pair into the task ID, coefficient,           
086100* mapping and method the rest of this pass runs on.  A mapping            
086200* of TRUE is the signal that this task wants checking against             
086300* the reference tables in 2900 below - anything else (IGNORE,             
086400* FALSE, a skip code) never touches those tables at all.                  
086500*                                                                         
086600 2300-EXTRACT-SEQ-AND-ID.                                                 
086700     MOVE     WT-Seq-No TO WP01-Seq-No.                                   
086800     MOVE     WT-Title  TO WP01-Title.                                    
086900     CALL     "WSA01" USING WP-Map01-Ws.                                  
087000     MOVE     WP01-Mapping     TO WS-Cur-Mapping.                         
087100     MOVE     WP01-Method      TO WS-Cur-Method.                          
087200     MOVE     WP01-Coefficient TO WS-Cur-Coeff.                           
087300     MOVE     WP01-Task-Id     TO WS-Cur-Task-Id.                         
087400     MOVE     "N" TO WS-Check-Ref-Sw.                                     
087500     IF       WS-Cur-Mapping = "TRUE  "                                   
087600              SET WS-Check-Ref TO TRUE.                                   
087700*                                                                         
087800 2300-EXIT.                                                               
087900     EXIT.                                                                
088000*                                                                         
088100*--------------------------------------------------                       
088200* Man-hour counting keeps only the first row of each SEQ-NO -             
088300* the rest are requirement detail lines under the same task.              
088400* An "ignore" mapping also drops the row from man-hour work.              
088500*--------------------------------------------------                       
088600 2400-DEDUP-CHECK.                                                        
088700     MOVE     "N" TO WS-Skip-Row-Sw.                                      
088800     IF       WS-Cur-Mapping = "IGNORE"                                   
088900              SET WS-Skip-Row TO TRUE                                     
089000              GO TO 2400-EXIT.                                            
089100     IF       WT-Seq-No = WS-Prior-Seq-No                                 
089200              SET WS-Skip-Row TO TRUE                                     
089300     ELSE                                                                 
089400              MOVE WT-Seq-No TO WS-Prior-Seq-No.                          
089500*                                                                         
089600 2400-EXIT.                                                               
089700     EXIT.                                                                
089800*                                                                         
089900* Adjusted hours = base hours x the WSA01 coefficient, rounded            
090000* to the report's 2 decimal places - this is the figure that              
090100* flows into every total, special-code bucket and high-hours              
090200* flag from here down.                                                    
090300*                                                                         
090400 2500-APPLY-COEFFICIENT.                                                  
090500     COMPUTE  WS-Adjusted-Hours ROUNDED =                                 
090600              WS-Base-Hours * WS-Cur-Coeff.                               
090700*                                                                         
090800 2500-EXIT.                                                               
090900     EXIT.                                                                
091000*                                                                         
091100* Running pack totals, both the raw planned figure and the                
091200* coefficient-adjusted one - these feed the summary lines at              
091300* the foot of the report (section 4000 below).                            
091400*                                                                         
091500 2600-ACCUMULATE-TOTALS.                                                  
091600     ADD      WS-Base-Hours     TO WS-Total-Base-Hours.                   
091700     ADD      WS-Adjusted-Hours TO WS-Total-Adjust-Hours.                 
091800*                                                                         
091900 2600-EXIT.                                                               
092000     EXIT.                                                                
092100*                                                                         
092200* A handful of rows are captured verbatim for the tail-end                
092300* debug listing (WP-Debug-Sample-Size is normally 25) so a                
092400* programmer chasing a coefficient dispute doesn't have to                
092500* re-run the whole pack under a trace.                                    
092600*                                                                         
092700 2650-ACCUM-DEBUG-SAMPLE.                                                 
092800     IF       WS-Debug-Count < WP-Debug-Sample-Size                       
092900              ADD 1 TO WS-Debug-Count                                     
093000              SET WS-Dbg-Ix TO WS-Debug-Count                             
093100              MOVE WT-Seq-No TO WS-Debug-Seq (WS-Dbg-Ix)                  
093200              MOVE WT-Special-Code TO                                     
093300                   WS-Debug-Special (WS-Dbg-Ix)                           
093400              MOVE WS-Cur-Task-Id TO                                      
093500                   WS-Debug-Task-Id (WS-Dbg-Ix)                           
093600              MOVE WS-Cur-Coeff TO                                        
093700                   WS-Debug-Coeff (WS-Dbg-Ix)                             
093800              MOVE WS-Base-Hours TO                                       
093900                   WS-Debug-Base (WS-Dbg-Ix)                              
094000              MOVE WS-Adjusted-Hours TO                                   
094100                   WS-Debug-Adjusted (WS-Dbg-Ix).                         
094200*                                                                         
094300 2650-EXIT.                                                               
094400     EXIT.                                                                
094500*                                                                         
094600*--------------------------------------------------                       
094700* Blank special code is grouped as "(No Code)" per the                    
094800* original Planning spreadsheet's own convention.                         
094900*--------------------------------------------------                       
095000 2700-SPECIAL-CODE-ACCUM.                                                 
095100     MOVE     "N" TO WS-Found-Sw.                                         
095200     SET      WS-Spc-Ix TO 1.                                             
095300     PERFORM  2710-TEST-ONE-CODE THRU 2710-EXIT                           
095400              VARYING WS-Spc-Ix FROM 1 BY 1                               
095500              UNTIL    WS-Spc-Ix > WS-Special-Count                       
095600                 OR     WS-Found.                                         
095700     IF       WS-Found                                                    
095800              GO TO 2700-EXIT.                                            
095900     IF       WS-Special-Count >= 60                                      
096000              GO TO 2700-EXIT.                                            
096100     ADD      1 TO WS-Special-Count.                                      
096200     SET      WS-Spc-Ix TO WS-Special-Count.                              
096300     IF       WT-Special-Code = SPACES                                    
096400              MOVE WP-No-Code-Literal TO                                  
096500                   WS-Special-Code (WS-Spc-Ix)                            
096600              GO TO 2700-STORE-HOURS.                                     
096700     MOVE     WT-Special-Code TO WS-Special-Code (WS-Spc-Ix).             
096800*                                                                         
096900 2700-STORE-HOURS.                                                        
097000     MOVE     WS-Adjusted-Hours TO WS-Special-Hours (WS-Spc-Ix).          
097100*                                                                         
097200 2700-EXIT.                                                               
097300     EXIT.                                                                
097400*                                                                         
097500* Kept as PERFORM VARYING rather than SEARCH - the WHEN test              
097600* here doubles as the accumulate step (it adds the hours into             
097700* the matching bucket the moment it finds one), which a SEARCH            
097800* WHEN clause can do too, but the (No Code) special case makes            
097900* the condition itself compound enough that a plain equality              
098000* SEARCH would read worse, not better, than this.                         
098100*                                                                         
098200 2710-TEST-ONE-CODE.                                                      
098300     IF       (WT-Special-Code = SPACES                                   
098400                AND WS-Special-Code (WS-Spc-Ix) =                         
098500                    WP-No-Code-Literal)                                   
098600          OR  WT-Special-Code = WS-Special-Code (WS-Spc-Ix)               
098700              ADD WS-Adjusted-Hours TO                                    
098800                  WS-Special-Hours (WS-Spc-Ix)                            
098900              SET WS-Found TO TRUE.                                       
099000*                                                                         
099100 2710-EXIT.                                                               
099200     EXIT.                                                                
099300*                                                                         
099400* Flags any row over the site's high-man-hours threshold                  
099500* (WP-High-Mhrs-Threshold, normally 40.00) for the exception              
099600* listing in section 4900 - Engineering's early warning that a            
099700* task's coefficient or planned minutes may be wrong.                     
099800*                                                                         
099900 2800-HIGH-MHRS-CHECK.                                                    
100000     IF       WS-Adjusted-Hours > WP-High-Mhrs-Threshold                  
100100          AND WS-High-Count < 500                                         
100200              ADD 1 TO WS-High-Count                                      
100300              SET WS-High-Ix TO WS-High-Count                             
100400              MOVE WT-Seq-No TO WS-High-Seq (WS-High-Ix)                  
100500              MOVE WS-Cur-Task-Id TO                                      
100600                   WS-High-Task-Id (WS-High-Ix)                           
100700              MOVE WS-Base-Hours TO                                       
100800                   WS-High-Base (WS-High-Ix)                              
100900              MOVE WS-Cur-Coeff TO                                        
101000                   WS-High-Coeff (WS-High-Ix)                             
101100              MOVE WS-Adjusted-Hours TO                                   
101200                   WS-High-Adjusted (WS-High-Ix).                         
101300*                                                                         
101400 2800-EXIT.                                                               
101500     EXIT.                                                                
101600*                                                                         
101700*--------------------------------------------------                       
101800* New-task identification - only for rows flagged TRUE for                
101900* reference checking; EO-prefixed IDs check against the EO                
102000* master, everything else against the task master.  Re-cast               
102100* 11/03/22 as a SEARCH over each table instead of the old         WO2311  
102200* home-grown PERFORM VARYING scan - falls through to              WO2311  
102300* 2900-LOG-NEW on AT END exactly as the PERFORM/found-switch      WO2311  
102400* pair used to on NOT WS-Found.                                   WO2311  
102500*--------------------------------------------------                       
102600 2900-NEW-TASK-CHECK.                                                     
102700     IF       NOT WS-Check-Ref                                            
102800              GO TO 2900-EXIT.                                            
102900     IF       WS-Cur-Task-Id = SPACES                                     
103000              GO TO 2900-EXIT.                                            
103100     IF       WS-Cur-Task-Id (1:2) = WP-Eo-Prefix                         
103200              GO TO 2900-CHECK-EO.                                        
103300*                                                                         
103400     SET      WS-Rtsk-Ix TO 1.                                            
103500     SEARCH   WS-Ref-Task-Entry                                           
103600              AT END GO TO 2900-LOG-NEW                                   
103700              WHEN WS-Ref-Task-Id (WS-Rtsk-Ix) = WS-Cur-Task-Id           
103800                   GO TO 2900-EXIT.                                       
103900     GO TO    2900-EXIT.                                                  
104000*                                                                         
104100 2900-CHECK-EO.                                                           
104200     SET      WS-Reo-Ix TO 1.                                             
104300     SEARCH   WS-Ref-Eo-Entry                                             
104400              AT END GO TO 2900-LOG-NEW                                   
104500              WHEN WS-Ref-Eo-Id (WS-Reo-Ix) = WS-Cur-Task-Id              
104600                   GO TO 2900-EXIT.                                       
104700     GO TO    2900-EXIT.                                                  
104800*                                                                         
104900* Task ID was not on either master - log it once per run so               
105000* Engineering can see what wants adding to the next table                 
105100* refresh (WP-New-Task-Report, section 4800).                             
105200*                                                                         
105300 2900-LOG-NEW.                                                            
105400     IF       WS-New-Task-Count < 500                                     
105500              ADD 1 TO WS-New-Task-Count                                  
105600              SET WS-Newtsk-Ix TO WS-New-Task-Count                       
105700              MOVE WT-Seq-No TO                                           
105800                   WS-New-Task-Seq (WS-Newtsk-Ix)                         
105900              MOVE WS-Cur-Task-Id TO                                      
106000                   WS-New-Task-Id (WS-Newtsk-Ix).                         
106100*                                                                         
106200 2900-EXIT.                                                               
106300     EXIT.                                                                
106400*                                                                         
106500*==================================================                       
106600* 3000 SERIES - BONUS HOURS                                               
106700*==================================================                       
106800* A BONUS-NORM row counts toward this pack only when both its             
106900* aircraft type AND its work-package type match the pack's own            
107000* (see 1780/1750 above).  The per-source breakdown printed in             
107100* section 4700 re-scans this same table at report time rather             
107200* than building a second copy of it here.                                 
107300*--------------------------------------------------                       
107400 3000-COMPUTE-BONUS-HOURS.                                                
107500     MOVE     ZERO TO WS-Bonus-Hours-Total.                               
107600     IF       WS-Bonus-Count = ZERO                                       
107700              GO TO 3000-EXIT.                                            
107800     PERFORM  3010-TEST-ONE-BONUS THRU 3010-EXIT                          
107900              VARYING WS-Bonus-Ix FROM 1 BY 1                             
108000              UNTIL WS-Bonus-Ix > WS-Bonus-Count.                         
108100*                                                                         
108200 3000-EXIT.                                                               
108300     EXIT.                                                                
108400*                                                                         
108500* Plain linear scan, not a SEARCH - WS-Bonus-Row-Tot has to be            
108600* added into the running total for every matching row, not                
108700* just the first one found, which is the one thing SEARCH's               
108800* stop-on-first-WHEN behaviour cannot do for us here.                     
108900*                                                                         
109000 3010-TEST-ONE-BONUS.                                                     
109100     IF       WS-Bonus-Ac-Type (WS-Bonus-Ix) = WS-Wp-Ac-Type              
109200          AND WS-Bonus-Wp-Type (WS-Bonus-Ix) = WS-Wp-Wp-Type              
109300              ADD WS-Bonus-Row-Tot (WS-Bonus-Ix)                          
109400                  TO WS-Bonus-Hours-Total.                                
109500*                                                                         
109600 3010-EXIT.                                                               
109700     EXIT.                                                                
109800*                                                                         
109900*==================================================                       
110000* 5000 SERIES - TOOL CONTROL PASS (NO DEDUP)                              
110100*==================================================                       
110200* Independent second read of the whole workpack file.  Every              
110300* row is looked at, including the requirement-detail rows the             
110400* man-hour pass above skipped - a zero-qty part is a shortage             
110500* no matter how many rows happen to share its SEQ-NO.                     
110600*--------------------------------------------------                       
110700 5000-TOOL-CONTROL-PASS.                                                  
110800     MOVE     ZERO TO WS-Tool-Issues WS-Tool-Tools                        
110900                       WS-Tool-Spares WS-Tooldet-Count.                   
111000     CLOSE    WORKPACK-TASK-FILE.                                         
111100     OPEN     INPUT WORKPACK-TASK-FILE.                                   
111200     MOVE     "Y" TO WS-More-Tool-Sw.                                     
111300     PERFORM  5100-READ-TOOL-RECORD THRU 5100-EXIT.                       
111400     PERFORM  5200-PROCESS-ONE-TOOL THRU 5200-EXIT                        
111500              UNTIL NOT WS-More-Tool.                                     
111600*                                                                         
111700 5000-EXIT.                                                               
111800     EXIT.                                                                
111900*                                                                         
112000* Re-opens and re-reads WORKPACK-TASK-FILE from the top - the             
112100* 2000-series pass above has already moved the file pointer to            
112200* EOF, and the two passes need independent positioning because            
112300* this one keeps rows the dedup pass threw away.                          
112400*                                                                         
112500 5100-READ-TOOL-RECORD.                                                   
112600     READ     WORKPACK-TASK-FILE                                          
112700              AT END                                                      
112800                 MOVE "N" TO WS-More-Tool-Sw.                             
112900*                                                                         
113000 5100-EXIT.                                                               
113100     EXIT.                                                                
113200*                                                                         
113300* A row with no tool name or part number is not a tool-control            
113400* row at all (probably a blank or header-ish line in the                  
113500* extract) and is skipped outright, before any of the                     
113600* quantity/ignore-list work below runs.                                   
113700*                                                                         
113800 5200-PROCESS-ONE-TOOL.                                                   
113900     IF       WT-Tool-Name = SPACES OR WT-Tool-Partno = SPACES            
114000              GO TO 5200-READ-NEXT.                                       
114100*                                                                         
114200* Non-numeric quantity fields are treated as zero rather than             
114300* rejected - a blank quantity on the extract has always meant             
114400* "none available" at this shop, not "data missing".                      
114500*                                                                         
114600     MOVE     ZERO TO WS-Tool-Qty-Tot WS-Tool-Qty-Alt.                    
114700     IF       WT-Total-Qty IS NUMERIC                                     
114800              MOVE WT-Total-Qty TO WS-Tool-Qty-Tot.                       
114900     IF       WT-Alt-Qty IS NUMERIC                                       
115000              MOVE WT-Alt-Qty TO WS-Tool-Qty-Alt.                         
115100     IF       WS-Tool-Qty-Tot NOT = ZERO                                  
115200           OR WS-Tool-Qty-Alt NOT = ZERO                                  
115300              GO TO 5200-READ-NEXT.                                       
115400*                                                                         
115500     PERFORM  5300-CHECK-IGNORE-LIST THRU 5300-EXIT.                      
115600     IF       WS-Ignore-Hit                                               
115700              GO TO 5200-READ-NEXT.                                       
115800*                                                                         
115900     PERFORM  5400-EXTRACT-TOOL-ID THRU 5400-EXIT.                        
116000     PERFORM  5450-MAP-TOOL-TYPE THRU 5450-EXIT.                          
116100     PERFORM  5500-STORE-TOOL-DETAIL THRU 5500-EXIT.                      
116200*                                                                         
116300 5200-READ-NEXT.                                                          
116400     PERFORM  5100-READ-TOOL-RECORD THRU 5100-EXIT.                       
116500*                                                                         
116600 5200-EXIT.                                                               
116700     EXIT.                                                                
116800*                                                                         
116900*--------------------------------------------------                       
117000* Ignore match is case-insensitive and exact once both sides              
117100* are uppercased and space-padded to the same working width -             
117200* no substring scanning needed, unlike the skip-code check in             
117300* WSA01 (that one really is a CONTAINS test, this one is not).            
117400* 11/03/22 - table test changed to SEARCH, dropping the old       WO2311  
117500* PERFORM VARYING/5310 pair now that an equality test is all      WO2311  
117600* this needs.                                                     WO2311  
117700*--------------------------------------------------                       
117800 5300-CHECK-IGNORE-LIST.                                                  
117900     MOVE     "N" TO WS-Ignore-Hit-Sw.                                    
118000     IF       WS-Ignore-Count = ZERO                                      
118100              GO TO 5300-EXIT.                                            
118200*                                                                         
118300     MOVE     WT-Tool-Name TO WS-Tool-Name-Up.                            
118400     INSPECT  WS-Tool-Name-Up CONVERTING                                  
118500              "abcdefghijklmnopqrstuvwxyz"                                
118600           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
118700     MOVE     WT-Tool-Partno TO WS-Tool-Part-Up.                          
118800     INSPECT  WS-Tool-Part-Up CONVERTING                                  
118900              "abcdefghijklmnopqrstuvwxyz"                                
119000           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
119100     MOVE     WS-Tool-Part-Up TO WS-Tool-Partno-Cmp.                      
119200*                                                                         
119300     SET      WS-Ignr-Ix TO 1.                                            
119400     SEARCH   WS-Ignore-Entry                                             
119500              AT END CONTINUE                                             
119600              WHEN WS-Ignore-Text (WS-Ignr-Ix) = WS-Tool-Name-Up          
119700                OR WS-Ignore-Text (WS-Ignr-Ix) =                          
119800                   WS-Tool-Partno-Cmp                                     
119900                   SET WS-Ignore-Hit TO TRUE.                             
120000*                                                                         
120100 5300-EXIT.                                                               
120200     EXIT.                                                                
120300*                                                                         
120400* Calls back into WSA01 purely for the SEQ-to-task-ID mapping -           
120500* the coefficient/method/mapping outputs that 2300 cared about            
120600* are of no interest here and are simply left unused.                     
120700*                                                                         
120800 5400-EXTRACT-TOOL-ID.                                                    
120900     MOVE     WT-Seq-No TO WP01-Seq-No.                                   
121000     MOVE     WT-Title  TO WP01-Title.                                    
121100     CALL     "WSA01" USING WP-Map01-Ws.                                  
121200     MOVE     WP01-Task-Id TO WS-Cur-Task-Id.                             
121300*                                                                         
121400 5400-EXIT.                                                               
121500     EXIT.                                                                
121600*                                                                         
121700* WT-Tool-Type is a single Y/N flag on the workpack extract -             
121800* turned into the three-way Tool/Spare/Unknown label the                  
121900* section 4800 listing prints, and tallied here so that                   
122000* listing doesn't have to re-scan the detail table for counts.            
122100*                                                                         
122200 5450-MAP-TOOL-TYPE.                                                      
122300     MOVE     SPACES TO WS-Tool-Type-Disp.                                
122400     IF       WT-Tool-Type = "Y" OR WT-Tool-Type = "y"                    
122500              MOVE "Tool" TO WS-Tool-Type-Disp                            
122600              ADD 1 TO WS-Tool-Tools                                      
122700     ELSE                                                                 
122800         IF   WT-Tool-Type = "N" OR WT-Tool-Type = "n"                    
122900              MOVE "Spare" TO WS-Tool-Type-Disp                           
123000              ADD 1 TO WS-Tool-Spares                                     
123100         ELSE                                                             
123200              MOVE "Unknown" TO WS-Tool-Type-Disp.                        
123300     ADD      1 TO WS-Tool-Issues.                                        
123400*                                                                         
123500 5450-EXIT.                                                               
123600     EXIT.                                                                
123700*                                                                         
123800* Table is capped at 2000 rows - big enough for any pack this             
123900* shop has ever run, but a silent cap all the same, so a pack             
124000* that did overflow it would simply stop growing the listing              
124100* rather than abend mid-run.                                              
124200*                                                                         
124300 5500-STORE-TOOL-DETAIL.                                                  
124400     IF       WS-Tooldet-Count < 2000                                     
124500              ADD 1 TO WS-Tooldet-Count                                   
124600              SET WS-Tooldet-Ix TO WS-Tooldet-Count                       
124700              MOVE WT-Seq-No TO                                           
124800                   WS-Tooldet-Seq (WS-Tooldet-Ix)                         
124900              MOVE WS-Cur-Task-Id TO                                      
125000                   WS-Tooldet-Task-Id (WS-Tooldet-Ix)                     
125100              MOVE WT-Tool-Partno TO                                      
125200                   WS-Tooldet-Partno (WS-Tooldet-Ix)                      
125300              MOVE WT-Tool-Name TO                                        
125400                   WS-Tooldet-Name (WS-Tooldet-Ix)                        
125500              MOVE WS-Tool-Type-Disp TO                                   
125600                   WS-Tooldet-Type (WS-Tooldet-Ix).                       
125700*                                                                         
125800 5500-EXIT.                                                               
125900     EXIT.                                                                
126000*                                                                         
126100*==================================================                       
126200* 4000 SERIES - WRITE THE ANALYSIS REPORT                                 
126300*==================================================                       
126400 4000-WRITE-REPORT.                                                       
126500     PERFORM  4050-FORMAT-DATES THRU 4050-EXIT.                           
126600     PERFORM  4100-SECTION-HEADER THRU 4100-EXIT.                         
126700     PERFORM  4200-SECTION-PROJECT-INFO THRU 4200-EXIT.                   
126800     PERFORM  4300-SECTION-MHRS-SUMMARY THRU 4300-EXIT.                   
126900     PERFORM  4400-SECTION-SPECIAL-CODE THRU 4400-EXIT.                   
127000     PERFORM  4500-SECTION-HIGH-MHRS THRU 4500-EXIT.                      
127100     PERFORM  4600-SECTION-NEW-TASKS THRU 4600-EXIT.                      
127200     PERFORM  4700-SECTION-BONUS THRU 4700-EXIT.                          
127300     PERFORM  4800-SECTION-TOOL-CONTROL THRU 4800-EXIT.                   
127400     PERFORM  4900-SECTION-DEBUG THRU 4900-EXIT.                          
127500*                                                                         
127600 4000-EXIT.                                                               
127700     EXIT.                                                                
127800*                                                                         
127900*--------------------------------------------------                       
128000* Shared utilities - one write paragraph, one blank-line                  
128100* paragraph, one hours-to-clock converter.  Every section                 
128200* below goes through these three instead of repeating the                 
128300* WRITE/CALL pairs line after line.                                       
128400*--------------------------------------------------                       
128500 4010-WRITE-LINE.                                                         
128600     WRITE    WP-Report-Line FROM WS-Rpt-Line.                            
128700*                                                                         
128800 4010-EXIT.                                                               
128900     EXIT.                                                                
129000*                                                                         
129100 4020-BLANK-LINE.                                                         
129200     MOVE     SPACES TO WS-Rpt-Text.                                      
129300     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
129400*                                                                         
129500 4020-EXIT.                                                               
129600     EXIT.                                                                
129700*                                                                         
129800* Every printed hours figure in this report goes through here             
129900* first - WS-Conv-Hours in, WS-Conv-Clock (HH:MM text) out -              
130000* so the report never shows a raw decimal hours value anywhere.           
130100*                                                                         
130200 4040-CONVERT-HOURS-CLOCK.                                                
130300     MOVE     WS-Conv-Hours TO WP02-Hours.                                
130400     MOVE     "H2C" TO WP02-Function.                                     
130500     CALL     "WSA02" USING WP-Map02-Ws.                                  
130600     MOVE     WP02-Clock TO WS-Conv-Clock.                                
130700*                                                                         
130800 4040-EXIT.                                                               
130900     EXIT.                                                                
131000*                                                                         
131100* Run date always formats - it came off ACCEPT FROM DATE and              
131200* is never invalid.  Workpack period only formats when WSA03              
131300* validated both dates back in 1790; otherwise the display                
131400* field is left reading PERIOD NOT AVAILABLE for the header.              
131500*                                                                         
131600 4050-FORMAT-DATES.                                                       
131700     MOVE     SPACES TO WS-Run-Date-Disp.                                 
131800     STRING   WS-Run-Yyyy DELIMITED BY SIZE                               
131900              "-"         DELIMITED BY SIZE                               
132000              WS-Run-Mm   DELIMITED BY SIZE                               
132100              "-"         DELIMITED BY SIZE                               
132200              WS-Run-Dd   DELIMITED BY SIZE                               
132300                   INTO WS-Run-Date-Disp.                                 
132400*                                                                         
132500     MOVE     SPACES TO WS-Period-Disp.                                   
132600     IF       NOT WS-Dates-Valid                                          
132700              MOVE "PERIOD NOT AVAILABLE" TO WS-Period-Disp               
132800              GO TO 4050-EXIT.                                            
132900     STRING   WS-Sd-Yyyy DELIMITED BY SIZE                                
133000              "-"        DELIMITED BY SIZE                                
133100              WS-Sd-Mm   DELIMITED BY SIZE                                
133200              "-"        DELIMITED BY SIZE                                
133300              WS-Sd-Dd   DELIMITED BY SIZE                                
133400              " TO "     DELIMITED BY SIZE                                
133500              WS-Ed-Yyyy DELIMITED BY SIZE                                
133600              "-"        DELIMITED BY SIZE                                
133700              WS-Ed-Mm   DELIMITED BY SIZE                                
133800              "-"        DELIMITED BY SIZE                                
133900              WS-Ed-Dd   DELIMITED BY SIZE                                
134000                   INTO WS-Period-Disp.                                   
134100*                                                                         
134200 4050-EXIT.                                                               
134300     EXIT.                                                                
134400*                                                                         
134500* Banner, title and run-date lines - column positions here                
134600* (1, 40, 50) match the same report header layout this shop               
134700* has used on every hangar-floor listing since the mid-80s.               
134800*                                                                         
134900 4100-SECTION-HEADER.                                                     
135000*                                                                         
135100*    Shop name, fixed at column 1 - never moved since the                 
135200*    listing went to full-page width back when this report                
135300*    still ran on the 132-column chain printer.                           
135400*                                                                         
135500     MOVE     SPACES TO WS-Rpt-Text.                                      
135600     MOVE     "CONDOR AIRMOTIVE - DATA PROCESSING DEPT."                  
135700                TO WS-Rpt-Text (1:41).                                    
135800     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
135900     MOVE     SPACES TO WS-Rpt-Text.                                      
136000     MOVE     "WORKPACK MAN-HOUR ANALYSIS REPORT"                         
136100                TO WS-Rpt-Text (1:34).                                    
136200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
136300*    Input-file/run-date line - run date is pinned at column              
136400*    40 so it lines up under the same position on every report            
136500*    this shop prints, man-hour or otherwise.                             
136600*                                                                         
136700     MOVE     SPACES TO WS-Rpt-Text.                                      
136800     MOVE     "INPUT FILE: WORKPACK" TO WS-Rpt-Text (1:21).               
136900     MOVE     "RUN DATE:"            TO WS-Rpt-Text (40:9).               
137000     MOVE     WS-Run-Date-Disp       TO WS-Rpt-Text (50:10).              
137100     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
137200     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
137300*                                                                         
137400 4100-EXIT.                                                               
137500     EXIT.                                                                
137600*                                                                         
137700* Period/duration/total block - duration prints UNKNOWN rather            
137800* than a wrong day count when WSA03 rejected the date pair, the           
137900* same "switch the column off, don't abend" rule from 1790.               
138000*                                                                         
138100 4200-SECTION-PROJECT-INFO.                                               
138200     MOVE     SPACES TO WS-Rpt-Text.                                      
138300     MOVE     "WORKPACK PERIOD:" TO WS-Rpt-Text (1:17).                   
138400     MOVE     WS-Period-Disp     TO WS-Rpt-Text (19:23).                  
138500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
138600*                                                                         
138700     MOVE     SPACES TO WS-Rpt-Text.                                      
138800     MOVE     "DURATION:" TO WS-Rpt-Text (1:9).                           
138900     IF       WS-Dates-Valid                                              
139000              MOVE WS-Wp-Days TO WS-Edit-Days                             
139100              MOVE WS-Edit-Days TO WS-Rpt-Text (11:5)                     
139200              MOVE "DAYS" TO WS-Rpt-Text (17:4)                           
139300     ELSE                                                                 
139400              MOVE "UNKNOWN" TO WS-Rpt-Text (11:7).                       
139500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
139600*                                                                         
139700     MOVE     WS-Workpack-Total-Hours TO WS-Conv-Hours.                   
139800     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
139900     MOVE     SPACES TO WS-Rpt-Text.                                      
140000     MOVE     "TOTAL MAN-HOURS:" TO WS-Rpt-Text (1:16).                   
140100     MOVE     WS-Conv-Clock      TO WS-Rpt-Text (18:8).                   
140200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
140300     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
140400*                                                                         
140500 4200-EXIT.                                                               
140600     EXIT.                                                                
140700*                                                                         
140800*--------------------------------------------------                       
140900* Base/coefficient/subtotal/bonus/final - the same five-line              
141000* build-up Engineering has asked for since the report was                 
141100* first written, each line going through 4040 so the figures              
141200* print as HH:MM rather than raw decimal hours.                           
141300*--------------------------------------------------                       
141400 4300-SECTION-MHRS-SUMMARY.                                               
141500*                                                                         
141600*    Coefficient effect is a derived figure, not carried from             
141700*    the main pass - it is simply adjusted minus base, shown so           
141800*    Engineering can see how much the WSA01 coefficient table             
141900*    moved the total, apart from the bonus hours added below.             
142000*                                                                         
142100     COMPUTE  WS-Coefficient-Effect =                                     
142200              WS-Total-Adjust-Hours - WS-Total-Base-Hours.                
142300     MOVE     WS-Total-Adjust-Hours TO WS-Subtotal-Hours.                 
142400*                                                                         
142500     MOVE     SPACES TO WS-Rpt-Text.                                      
142600     MOVE     "MAN-HOURS SUMMARY" TO WS-Rpt-Text (1:18).                  
142700     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
142800*                                                                         
142900     MOVE     WS-Total-Base-Hours TO WS-Conv-Hours.                       
143000     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
143100     MOVE     SPACES TO WS-Rpt-Text.                                      
143200     MOVE     "  BASE HOURS............" TO WS-Rpt-Text (1:25).           
143300     MOVE     WS-Conv-Clock              TO WS-Rpt-Text (27:8).           
143400     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
143500*                                                                         
143600     MOVE     WS-Coefficient-Effect TO WS-Conv-Hours.                     
143700     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
143800     MOVE     SPACES TO WS-Rpt-Text.                                      
143900     MOVE     "  COEFFICIENT EFFECT...." TO WS-Rpt-Text (1:25).           
144000     MOVE     "+"                        TO WS-Rpt-Text (27:1).           
144100     MOVE     WS-Conv-Clock              TO WS-Rpt-Text (28:8).           
144200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
144300*                                                                         
144400     MOVE     WS-Subtotal-Hours TO WS-Conv-Hours.                         
144500     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
144600     MOVE     SPACES TO WS-Rpt-Text.                                      
144700     MOVE     "  SUBTOTAL..............." TO WS-Rpt-Text (1:25).          
144800     MOVE     WS-Conv-Clock              TO WS-Rpt-Text (27:8).           
144900     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
145000*                                                                         
145100     MOVE     WS-Bonus-Hours-Total TO WS-Conv-Hours.                      
145200     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
145300     MOVE     SPACES TO WS-Rpt-Text.                                      
145400     MOVE     "  BONUS HOURS............" TO WS-Rpt-Text (1:25).          
145500     MOVE     "+"                         TO WS-Rpt-Text (27:1).          
145600     MOVE     WS-Conv-Clock               TO WS-Rpt-Text (28:8).          
145700     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
145800*                                                                         
145900     MOVE     WS-Workpack-Total-Hours TO WS-Conv-Hours.                   
146000     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
146100     MOVE     SPACES TO WS-Rpt-Text.                                      
146200     MOVE     "  FINAL TOTAL............" TO WS-Rpt-Text (1:25).          
146300     MOVE     WS-Conv-Clock               TO WS-Rpt-Text (27:8).          
146400     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
146500     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
146600*                                                                         
146700 4300-EXIT.                                                               
146800     EXIT.                                                                
146900*                                                                         
147000*--------------------------------------------------                       
147100* Special-code distribution - sorted descending by hours,                 
147200* ties broken by code ascending (4410), then one detail line              
147300* per code (4440) and a closing TOTAL row at a flat 100.0%.               
147400*--------------------------------------------------                       
147500 4400-SECTION-SPECIAL-CODE.                                               
147600     MOVE     SPACES TO WS-Rpt-Text.                                      
147700     MOVE     "SPECIAL CODE DISTRIBUTION" TO WS-Rpt-Text (1:25).          
147800     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
147900*                                                                         
148000*    Column headings - widths here match the data columns                 
148100*    4440 below lays its MOVEs into, so a width change to one             
148200*    has to be made to the other or the report goes crooked.              
148300*                                                                         
148400     MOVE     SPACES TO WS-Rpt-Text.                                      
148500     MOVE     "SPECIAL CODE" TO WS-Rpt-Text (1:12).                       
148600     MOVE     "HOURS"        TO WS-Rpt-Text (16:5).                       
148700     MOVE     "AVG/DAY"      TO WS-Rpt-Text (25:7).                       
148800     MOVE     "WORKER(S)/DAY" TO WS-Rpt-Text (36:13).                     
148900     MOVE     "DIST %"       TO WS-Rpt-Text (52:6).                       
149000     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
149100*                                                                         
149200     PERFORM  4410-SORT-SPECIAL-CODES THRU 4410-EXIT.                     
149300     PERFORM  4440-PRINT-ONE-SPECIAL THRU 4440-EXIT                       
149400              VARYING WS-Spc-Ix FROM 1 BY 1                               
149500              UNTIL WS-Spc-Ix > WS-Special-Count.                         
149600*                                                                         
149700*    Closing TOTAL row always reads 100.0% by definition - it             
149800*    is the sum of every bucket above it, not a separate figure           
149900*    recomputed here, so it can never drift from the detail rows.         
150000*                                                                         
150100     MOVE     WS-Workpack-Total-Hours TO WS-Conv-Hours.                   
150200     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
150300     MOVE     SPACES TO WS-Rpt-Text.                                      
150400     MOVE     "TOTAL"        TO WS-Rpt-Text (1:5).                        
150500     MOVE     WS-Conv-Clock  TO WS-Rpt-Text (16:8).                       
150600     IF       WS-Dates-Valid                                              
150700              COMPUTE WS-Avg-Hours ROUNDED =                              
150800                      WS-Workpack-Total-Hours / WS-Wp-Days                
150900              MOVE WS-Avg-Hours TO WS-Conv-Hours                          
151000              PERFORM 4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT             
151100              MOVE WS-Conv-Clock TO WS-Rpt-Text (25:8)                    
151200     ELSE                                                                 
151300              MOVE "N/A"    TO WS-Rpt-Text (25:3).                        
151400     MOVE     "100.0%"       TO WS-Rpt-Text (52:6).                       
151500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
151600     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
151700*                                                                         
151800 4400-EXIT.                                                               
151900     EXIT.                                                                
152000*                                                                         
152100 4410-SORT-SPECIAL-CODES.                                                 
152200     IF       WS-Special-Count < 2                                        
152300              GO TO 4410-EXIT.                                            
152400     MOVE     "Y" TO WS-Sort-Swap-Sw.                                     
152500     PERFORM  4420-ONE-PASS THRU 4420-EXIT                                
152600              UNTIL NOT WS-Sort-Swapped.                                  
152700*                                                                         
152800 4410-EXIT.                                                               
152900     EXIT.                                                                
153000*                                                                         
153100* One bubble-sort pass, adjacent-pair compare/swap - table                
153200* never runs past 60 entries (2700's own cap) so the O(n**2)              
153300* cost here has never been worth replacing with anything                  
153400* smarter.                                                                
153500*                                                                         
153600 4420-ONE-PASS.                                                           
153700     MOVE     "N" TO WS-Sort-Swap-Sw.                                     
153800     PERFORM  4430-COMPARE-SWAP THRU 4430-EXIT                            
153900              VARYING WS-Spc-Ix FROM 1 BY 1                               
154000              UNTIL WS-Spc-Ix > WS-Special-Count - 1.                     
154100*                                                                         
154200 4420-EXIT.                                                               
154300     EXIT.                                                                
154400*                                                                         
154500* Descending on hours, ascending on code for a tie - matches              
154600* the order Planning always asked for on the old spreadsheet              
154700* version of this report.                                                 
154800*                                                                         
154900 4430-COMPARE-SWAP.                                                       
155000     IF       WS-Special-Hours (WS-Spc-Ix) <                              
155100                 WS-Special-Hours (WS-Spc-Ix + 1)                         
155200          OR  (WS-Special-Hours (WS-Spc-Ix) =                             
155300                 WS-Special-Hours (WS-Spc-Ix + 1)                         
155400          AND  WS-Special-Code (WS-Spc-Ix) >                              
155500                 WS-Special-Code (WS-Spc-Ix + 1))                         
155600              MOVE WS-Special-Code  (WS-Spc-Ix) TO                        
155700                   WS-Sort-Hold-Code                                      
155800              MOVE WS-Special-Hours (WS-Spc-Ix) TO                        
155900                   WS-Sort-Hold-Hours                                     
156000              MOVE WS-Special-Code  (WS-Spc-Ix + 1) TO                    
156100                   WS-Special-Code (WS-Spc-Ix)                            
156200              MOVE WS-Special-Hours (WS-Spc-Ix + 1) TO                    
156300                   WS-Special-Hours (WS-Spc-Ix)                           
156400              MOVE WS-Sort-Hold-Code TO                                   
156500                   WS-Special-Code (WS-Spc-Ix + 1)                        
156600              MOVE WS-Sort-Hold-Hours TO                                  
156700                   WS-Special-Hours (WS-Spc-Ix + 1)                       
156800              SET  WS-Sort-Swapped TO TRUE.                               
156900*                                                                         
157000 4430-EXIT.                                                               
157100     EXIT.                                                                
157200*                                                                         
157300* One detail line per special code - hours, % of pack total,              
157400* and (when the workpack dates validated) an average hours/day            
157500* and a rough worker-headcount estimate off WP-Hours-Per-Shift.           
157600* Anything under one shift's worth a day prints as < 8H/DAY               
157700* rather than a meaningless "0 WORKER(S)".                                
157800*                                                                         
157900 4440-PRINT-ONE-SPECIAL.                                                  
158000     MOVE     SPACES TO WS-Rpt-Text.                                      
158100     MOVE     WS-Special-Code (WS-Spc-Ix) TO WS-Rpt-Text (1:12).          
158200     MOVE     WS-Special-Hours (WS-Spc-Ix) TO WS-Conv-Hours.              
158300     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
158400     MOVE     WS-Conv-Clock TO WS-Rpt-Text (16:8).                        
158500*                                                                         
158600     IF       WS-Workpack-Total-Hours = ZERO                              
158700              MOVE ZERO TO WS-Pct-Value                                   
158800     ELSE                                                                 
158900              COMPUTE WS-Pct-Value ROUNDED =                              
159000                 (WS-Special-Hours (WS-Spc-Ix) /                          
159100                  WS-Workpack-Total-Hours) * 100.                         
159200     MOVE     WS-Pct-Value TO WS-Edit-Pct.                                
159300     MOVE     WS-Edit-Pct  TO WS-Rpt-Text (52:5).                         
159400     MOVE     "%"          TO WS-Rpt-Text (57:1).                         
159500*                                                                         
159600     IF       NOT WS-Dates-Valid OR WS-Wp-Days = ZERO                     
159700              MOVE "N/A" TO WS-Rpt-Text (25:3)                            
159800              MOVE "N/A" TO WS-Rpt-Text (36:3)                            
159900              GO TO 4440-EXIT.                                            
160000*                                                                         
160100     COMPUTE  WS-Avg-Hours ROUNDED =                                      
160200              WS-Special-Hours (WS-Spc-Ix) / WS-Wp-Days.                  
160300     MOVE     WS-Avg-Hours TO WS-Conv-Hours.                              
160400     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
160500     MOVE     WS-Conv-Clock TO WS-Rpt-Text (25:8).                        
160600*                                                                         
160700     DIVIDE   WS-Avg-Hours BY WP-Hours-Per-Shift                          
160800                           GIVING WS-Workers-Num.                         
160900     IF       WS-Workers-Num < 1                                          
161000              MOVE "< 8H/DAY" TO WS-Rpt-Text (36:8)                       
161100              GO TO 4440-EXIT.                                            
161200     MOVE     WS-Workers-Num TO WS-Edit-Count.                            
161300     MOVE     SPACES TO WS-Workers-Disp.                                  
161400     STRING   WS-Edit-Count DELIMITED BY SIZE                             
161500              " WORKER(S)"  DELIMITED BY SIZE                             
161600                   INTO WS-Workers-Disp.                                  
161700     MOVE     WS-Workers-Disp TO WS-Rpt-Text (36:15).                     
161800*                                                                         
161900 4440-EXIT.                                                               
162000     EXIT.                                                                
162100*                                                                         
162200*--------------------------------------------------                       
162300* High man-hours tasks - rows whose adjusted hours beat the               
162400* threshold carried in WPTABLES (WP-High-Mhrs-Threshold).                 
162500*--------------------------------------------------                       
162600 4500-SECTION-HIGH-MHRS.                                                  
162700     MOVE     SPACES TO WS-Rpt-Text.                                      
162800     MOVE     "HIGH MAN-HOURS TASKS" TO WS-Rpt-Text (1:20).               
162900     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
163000*                                                                         
163100     IF       WS-High-Count = ZERO                                        
163200              MOVE SPACES TO WS-Rpt-Text                                  
163300              MOVE "NONE FOUND" TO WS-Rpt-Text (1:10)                     
163400              PERFORM 4010-WRITE-LINE THRU 4010-EXIT                      
163500              PERFORM 4020-BLANK-LINE THRU 4020-EXIT                      
163600              GO TO 4500-EXIT.                                            
163700*                                                                         
163800*    SEQ/TASK ID/BASE/COEFF/ADJUSTED - the same five columns              
163900*    carried through from the debug sample at 4900, so a                  
164000*    reviewer comparing the two sections reads them the same way.         
164100*                                                                         
164200     MOVE     SPACES TO WS-Rpt-Text.                                      
164300     MOVE     "SEQ"           TO WS-Rpt-Text (1:3).                       
164400     MOVE     "TASK ID"       TO WS-Rpt-Text (12:7).                      
164500     MOVE     "BASE MHRS"     TO WS-Rpt-Text (34:9).                      
164600     MOVE     "COEFF"         TO WS-Rpt-Text (45:5).                      
164700     MOVE     "ADJUSTED MHRS" TO WS-Rpt-Text (52:13).                     
164800     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
164900*                                                                         
165000     PERFORM  4510-PRINT-ONE-HIGH THRU 4510-EXIT                          
165100              VARYING WS-High-Ix FROM 1 BY 1                              
165200              UNTIL WS-High-Ix > WS-High-Count.                           
165300     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
165400*                                                                         
165500 4500-EXIT.                                                               
165600     EXIT.                                                                
165700*                                                                         
165800* One line per over-threshold task - SEQ, task ID, base hours,            
165900* the WSA01 coefficient that was applied, and the resulting               
166000* adjusted figure, so whoever reviews the exception list can              
166100* see at a glance whether the coefficient (not the planned                
166200* minutes) is what pushed the row over.                                   
166300*                                                                         
166400 4510-PRINT-ONE-HIGH.                                                     
166500     MOVE     SPACES TO WS-Rpt-Text.                                      
166600     MOVE     WS-High-Seq     (WS-High-Ix) TO WS-Rpt-Text (1:8).          
166700     MOVE     WS-High-Task-Id (WS-High-Ix) TO WS-Rpt-Text (12:20).        
166800     MOVE     WS-High-Base    (WS-High-Ix) TO WS-Conv-Hours.              
166900     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
167000     MOVE     WS-Conv-Clock TO WS-Rpt-Text (34:8).                        
167100     MOVE     WS-High-Coeff   (WS-High-Ix) TO WS-Edit-Coeff.              
167200     MOVE     WS-Edit-Coeff TO WS-Rpt-Text (45:5).                        
167300     MOVE     WS-High-Adjusted (WS-High-Ix) TO WS-Conv-Hours.             
167400     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
167500     MOVE     WS-Conv-Clock TO WS-Rpt-Text (52:8).                        
167600     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
167700*                                                                         
167800 4510-EXIT.                                                               
167900     EXIT.                                                                
168000*                                                                         
168100*--------------------------------------------------                       
168200* New task IDs not present on either reference master.                    
168300*--------------------------------------------------                       
168400 4600-SECTION-NEW-TASKS.                                                  
168500*                                                                         
168600*    Title line is the only fixed text in this section - the              
168700*    body is either the no-new-tasks message or the 4610 detail           
168800*    loop, never both, so there is nothing else to format here.           
168900*                                                                         
169000     MOVE     SPACES TO WS-Rpt-Text.                                      
169100     MOVE     "NEW TASK IDS" TO WS-Rpt-Text (1:12).                       
169200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
169300*                                                                         
169400     IF       WS-New-Task-Count = ZERO                                    
169500              MOVE SPACES TO WS-Rpt-Text                                  
169600              MOVE "NO NEW TASK IDS" TO WS-Rpt-Text (1:15)                
169700              PERFORM 4010-WRITE-LINE THRU 4010-EXIT                      
169800              PERFORM 4020-BLANK-LINE THRU 4020-EXIT                      
169900              GO TO 4600-EXIT.                                            
170000*                                                                         
170100     MOVE     SPACES TO WS-Rpt-Text.                                      
170200     MOVE     "SEQ"          TO WS-Rpt-Text (1:3).                        
170300     MOVE     "NEW TASK ID"  TO WS-Rpt-Text (12:11).                      
170400     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
170500*                                                                         
170600     PERFORM  4610-PRINT-ONE-NEW THRU 4610-EXIT                           
170700              VARYING WS-Newtsk-Ix FROM 1 BY 1                            
170800              UNTIL WS-Newtsk-Ix > WS-New-Task-Count.                     
170900     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
171000*                                                                         
171100 4600-EXIT.                                                               
171200     EXIT.                                                                
171300*                                                                         
171400* Plain SEQ/task-ID listing - no hours column, since a task               
171500* not on either master has no coefficient to report against.              
171600*                                                                         
171700 4610-PRINT-ONE-NEW.                                                      
171800     MOVE     SPACES TO WS-Rpt-Text.                                      
171900     MOVE     WS-New-Task-Seq (WS-Newtsk-Ix) TO WS-Rpt-Text (1:8).        
172000     MOVE     WS-New-Task-Id  (WS-Newtsk-Ix) TO                           
172100                   WS-Rpt-Text (12:20).                                   
172200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
172300*                                                                         
172400 4610-EXIT.                                                               
172500     EXIT.                                                                
172600*                                                                         
172700*--------------------------------------------------                       
172800* Bonus hours breakdown - only norm rows matching this                    
172900* workpack's resolved aircraft/wp type are listed (see 3000).             
173000*--------------------------------------------------                       
173100 4700-SECTION-BONUS.                                                      
173200     MOVE     SPACES TO WS-Rpt-Text.                                      
173300     MOVE     "BONUS HOURS BREAKDOWN" TO WS-Rpt-Text (1:21).              
173400     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
173500*                                                                         
173600     IF       WS-Bonus-Hours-Total = ZERO                                 
173700              MOVE SPACES TO WS-Rpt-Text                                  
173800              MOVE "NO BONUS HOURS APPLIED" TO WS-Rpt-Text (1:22)         
173900              PERFORM 4010-WRITE-LINE THRU 4010-EXIT                      
174000              PERFORM 4020-BLANK-LINE THRU 4020-EXIT                      
174100              GO TO 4700-EXIT.                                            
174200*                                                                         
174300*    BONUS FROM is the BN-Source field straight off the norm              
174400*    file (a vendor or programme code), not anything computed -           
174500*    the number alongside it is the only derived value here.              
174600*                                                                         
174700     MOVE     SPACES TO WS-Rpt-Text.                                      
174800     MOVE     "BONUS FROM"    TO WS-Rpt-Text (1:10).                      
174900     MOVE     "BONUS MHR"     TO WS-Rpt-Text (24:9).                      
175000     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
175100*                                                                         
175200     PERFORM  4710-PRINT-ONE-BONUS THRU 4710-EXIT                         
175300              VARYING WS-Bonus-Ix FROM 1 BY 1                             
175400              UNTIL WS-Bonus-Ix > WS-Bonus-Count.                         
175500*                                                                         
175600     MOVE     WS-Bonus-Hours-Total TO WS-Conv-Hours.                      
175700     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
175800     MOVE     SPACES TO WS-Rpt-Text.                                      
175900     MOVE     "TOTAL"       TO WS-Rpt-Text (1:5).                         
176000     MOVE     WS-Conv-Clock TO WS-Rpt-Text (24:8).                        
176100     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
176200     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
176300*                                                                         
176400 4700-EXIT.                                                               
176500     EXIT.                                                                
176600*                                                                         
176700* Re-checks the same aircraft/wp-type match 3000 used to build            
176800* the total, and skips a zero row, so a source that happened              
176900* not to apply to this pack never prints a blank line.                    
177000*                                                                         
177100 4710-PRINT-ONE-BONUS.                                                    
177200     IF       WS-Bonus-Ac-Type (WS-Bonus-Ix) NOT = WS-Wp-Ac-Type          
177300          OR  WS-Bonus-Wp-Type (WS-Bonus-Ix) NOT = WS-Wp-Wp-Type          
177400              GO TO 4710-EXIT.                                            
177500     IF       WS-Bonus-Row-Tot (WS-Bonus-Ix) = ZERO                       
177600              GO TO 4710-EXIT.                                            
177700     MOVE     SPACES TO WS-Rpt-Text.                                      
177800     MOVE     WS-Bonus-Source (WS-Bonus-Ix) TO                            
177900                   WS-Rpt-Text (1:20).                                    
178000     MOVE     WS-Bonus-Row-Tot (WS-Bonus-Ix) TO WS-Conv-Hours.            
178100     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
178200     MOVE     WS-Conv-Clock TO WS-Rpt-Text (24:8).                        
178300     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
178400*                                                                         
178500 4710-EXIT.                                                               
178600     EXIT.                                                                
178700*                                                                         
178800*--------------------------------------------------                       
178900* Tool control - every zero-availability part/tool not on                 
179000* the ignore list, found during the independent pass (5000).              
179100*--------------------------------------------------                       
179200 4800-SECTION-TOOL-CONTROL.                                               
179300     MOVE     SPACES TO WS-Rpt-Text.                                      
179400     MOVE     "TOOL CONTROL" TO WS-Rpt-Text (1:12).                       
179500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
179600*                                                                         
179700     IF       WS-Tooldet-Count = ZERO                                     
179800              MOVE SPACES TO WS-Rpt-Text                                  
179900              MOVE "ALL TOOLS AND SPARES ADEQUATE" TO                     
180000                   WS-Rpt-Text (1:29)                                     
180100              PERFORM 4010-WRITE-LINE THRU 4010-EXIT                      
180200              PERFORM 4020-BLANK-LINE THRU 4020-EXIT                      
180300              GO TO 4800-EXIT.                                            
180400*                                                                         
180500*    Part number and tool/spare name print wide (20 and 40                
180600*    bytes) because Planning has asked more than once for the             
180700*    full description, not an abbreviation, on this one listing.          
180800*                                                                         
180900     MOVE     SPACES TO WS-Rpt-Text.                                      
181000     MOVE     "SEQ"             TO WS-Rpt-Text (1:3).                     
181100     MOVE     "TASK ID"         TO WS-Rpt-Text (12:7).                    
181200     MOVE     "PART NUMBER"     TO WS-Rpt-Text (34:11).                   
181300     MOVE     "TOOL/SPARE NAME" TO WS-Rpt-Text (56:15).                   
181400     MOVE     "TYPE"            TO WS-Rpt-Text (98:4).                    
181500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
181600*                                                                         
181700     PERFORM  4810-PRINT-ONE-TOOL THRU 4810-EXIT                          
181800              VARYING WS-Tooldet-Ix FROM 1 BY 1                           
181900              UNTIL WS-Tooldet-Ix > WS-Tooldet-Count.                     
182000*                                                                         
182100*    Footer tally - the three counters are run up row by row              
182200*    in 5450 as each tool/spare/unknown row is classified, not            
182300*    recomputed here from the detail table.                               
182400*                                                                         
182500     MOVE     SPACES TO WS-Rpt-Text.                                      
182600     MOVE     "ISSUES:" TO WS-Rpt-Text (1:7).                             
182700     MOVE     WS-Tool-Issues TO WS-Edit-Count.                            
182800     MOVE     WS-Edit-Count  TO WS-Rpt-Text (9:5).                        
182900     MOVE     "TOOLS:"  TO WS-Rpt-Text (18:6).                            
183000     MOVE     WS-Tool-Tools  TO WS-Edit-Count.                            
183100     MOVE     WS-Edit-Count  TO WS-Rpt-Text (25:5).                       
183200     MOVE     "SPARES:" TO WS-Rpt-Text (34:7).                            
183300     MOVE     WS-Tool-Spares TO WS-Edit-Count.                            
183400     MOVE     WS-Edit-Count  TO WS-Rpt-Text (42:5).                       
183500     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
183600     PERFORM  4020-BLANK-LINE THRU 4020-EXIT.                             
183700*                                                                         
183800 4800-EXIT.                                                               
183900     EXIT.                                                                
184000*                                                                         
184100* One line per shortage row, straight out of WS-Tooldet-Table -           
184200* already in the order the 5000-series pass found them, which             
184300* is SEQ-NO order since that is the order the file was read.              
184400*                                                                         
184500 4810-PRINT-ONE-TOOL.                                                     
184600     MOVE     SPACES TO WS-Rpt-Text.                                      
184700     MOVE     WS-Tooldet-Seq     (WS-Tooldet-Ix) TO                       
184800                   WS-Rpt-Text (1:8).                                     
184900     MOVE     WS-Tooldet-Task-Id (WS-Tooldet-Ix) TO                       
185000                   WS-Rpt-Text (12:20).                                   
185100     MOVE     WS-Tooldet-Partno  (WS-Tooldet-Ix) TO                       
185200                   WS-Rpt-Text (34:20).                                   
185300     MOVE     WS-Tooldet-Name    (WS-Tooldet-Ix) TO                       
185400                   WS-Rpt-Text (56:40).                                   
185500     MOVE     WS-Tooldet-Type    (WS-Tooldet-Ix) TO                       
185600                   WS-Rpt-Text (98:10).                                   
185700     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
185800*                                                                         
185900 4810-EXIT.                                                               
186000     EXIT.                                                                
186100*                                                                         
186200*--------------------------------------------------                       
186300* Debug sample - the first N processed rows, N held in                    
186400* WPTABLES (WP-Debug-Sample-Size), captured live by 2650.                 
186500*--------------------------------------------------                       
186600 4900-SECTION-DEBUG.                                                      
186700     MOVE     SPACES TO WS-Rpt-Text.                                      
186800     MOVE     "DEBUG SAMPLE" TO WS-Rpt-Text (1:12).                       
186900     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
187000*                                                                         
187100*    Same six columns 2650 captures at process time, printed              
187200*    in capture order (i.e. SEQ-NO order) rather than re-sorted -         
187300*    this section exists to show the run as it happened.                  
187400*                                                                         
187500     MOVE     SPACES TO WS-Rpt-Text.                                      
187600     MOVE     "SEQ"         TO WS-Rpt-Text (1:3).                         
187700     MOVE     "SPECIAL"     TO WS-Rpt-Text (12:7).                        
187800     MOVE     "TASK ID"     TO WS-Rpt-Text (27:7).                        
187900     MOVE     "COEFF"       TO WS-Rpt-Text (49:5).                        
188000     MOVE     "BASE"        TO WS-Rpt-Text (56:4).                        
188100     MOVE     "ADJUSTED"    TO WS-Rpt-Text (66:8).                        
188200     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
188300*                                                                         
188400     IF       WS-Debug-Count = ZERO                                       
188500              GO TO 4900-EXIT.                                            
188600     PERFORM  4910-PRINT-ONE-DEBUG THRU 4910-EXIT                         
188700              VARYING WS-Dbg-Ix FROM 1 BY 1                               
188800              UNTIL WS-Dbg-Ix > WS-Debug-Count.                           
188900*                                                                         
189000 4900-EXIT.                                                               
189100     EXIT.                                                                
189200*                                                                         
189300* Six columns captured verbatim by 2650 at process time - no              
189400* recomputation here, since the whole point is to show what               
189500* the program actually carried at that row, not what it would             
189600* compute again now.                                                      
189700*                                                                         
189800 4910-PRINT-ONE-DEBUG.                                                    
189900     MOVE     SPACES TO WS-Rpt-Text.                                      
190000     MOVE     WS-Debug-Seq      (WS-Dbg-Ix) TO WS-Rpt-Text (1:8).         
190100     MOVE     WS-Debug-Special  (WS-Dbg-Ix) TO                            
190200                   WS-Rpt-Text (12:12).                                   
190300     MOVE     WS-Debug-Task-Id  (WS-Dbg-Ix) TO                            
190400                   WS-Rpt-Text (27:20).                                   
190500     MOVE     WS-Debug-Coeff    (WS-Dbg-Ix) TO WS-Edit-Coeff.             
190600     MOVE     WS-Edit-Coeff                 TO WS-Rpt-Text (49:5).        
190700     MOVE     WS-Debug-Base     (WS-Dbg-Ix) TO WS-Conv-Hours.             
190800     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
190900     MOVE     WS-Conv-Clock                 TO WS-Rpt-Text (56:8).        
191000     MOVE     WS-Debug-Adjusted (WS-Dbg-Ix) TO WS-Conv-Hours.             
191100     PERFORM  4040-CONVERT-HOURS-CLOCK THRU 4040-EXIT.                    
191200     MOVE     WS-Conv-Clock                 TO WS-Rpt-Text (66:8).        
191300     PERFORM  4010-WRITE-LINE THRU 4010-EXIT.                             
191400*                                                                         
191500 4910-EXIT.                                                               
191600     EXIT.                                                                
191700*                                                                         
191800*==================================================                       
191900* 9000 SERIES - SHUTDOWN                                                  
192000*==================================================                       
192100* Only the three files still open at this point need closing -            
192200* every reference file was already closed straight after its              
192300* own load paragraph back in the 1000 series.                             
192400*                                                                         
192500 9000-CLOSE-FILES.                                                        
192600     MOVE     "WPANLYS - END OF RUN" TO WS-Rpt-Text.                      
192700     WRITE    WP-Debug-Line FROM WS-Rpt-Line.                             
192800     CLOSE    WORKPACK-TASK-FILE.                                         
192900     CLOSE    REPORT-FILE.                                                
193000     CLOSE    DEBUG-FILE.                                                 
193100*                                                                         
193200 9000-EXIT.                                                               
193300     EXIT.                                                                

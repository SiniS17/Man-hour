000100 FD  IGNORE-LIST-FILE                                                     
000200     LABEL RECORDS ARE STANDARD                                           
000300     RECORD CONTAINS 40 CHARACTERS.                                       
000400 COPY "wpignor.cob".                                                      

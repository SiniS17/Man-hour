000100    SELECT REFERENCE-TASK-FILE                                            
000200         ASSIGN TO REFTASK                                                
000300         ORGANIZATION IS SEQUENTIAL                                       
000400         FILE STATUS IS WP-Rtsk-Status.                                   
